000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RPT5000.
000400 AUTHOR.      D W CRANE.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 02-02-1999.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*   RPT5000  --  SALES SUMMARY REPORT                           *
001300*                                                                *
001400*   SORTS THE POSTED SALES LEDGER INTO ASCENDING SALE-DATE      *
001500*   SEQUENCE AT THE START OF THE RUN, THEN READS IT FOR A       *
001600*   START/END DATE RANGE SUPPLIED ON THE CONTROL CARD, AND      *
001700*   PRINTS:                                                     *
001800*        SECTION 1 -- DAILY CONTROL-BREAK SALES TOTALS           *
001900*        SECTION 2 -- PAYMENT METHOD TOTALS                      *
002000*        SECTION 3 -- TOP 5 PRODUCTS BY REVENUE                  *
002100*        SECTION 4 -- LOW-STOCK PRODUCTS                         *
002200*        GRAND-TOTAL FOOTER WITH AVERAGE SALE AMOUNT             *
002300*                                                                *
002400******************************************************************
002500*   C H A N G E   L O G                                         *
002600******************************************************************
002700* 02-02-1999  RFM  REQ 4522   ORIGINAL PROGRAM FOR PC-POS PROJECT,
002800*                             MODELED ON THE YTD SALES REPORT
002900*                             CONTROL-BREAK SKELETON.
003000* 09-02-1999  RFM  REQ 4730   Y2K -- DATE RANGE CARRIED AS
003100*                             CCYYMMDD THROUGHOUT, NO WINDOWING.
003200* 05-17-2000  DWC  REQ 4960   ADDED PAYMENT-METHOD AND LOW-STOCK
003300*                             SECTIONS FOR THE DAILY CLOSE PACKET.
003400* 08-19-2002  DWC  REQ 5401   ADDED TOP-5-PRODUCTS-BY-REVENUE
003500*                             SECTION, DRIVEN FROM THE SALE-ITEMS
003600*                             FILE RATHER THAN THE LEDGER HEADER.
003700* 01-09-2003  LKP  REQ 5512   AVERAGE SALE AMOUNT ROUNDED HALF-UP,
003800*                             GUARDED AGAINST A ZERO SALE COUNT.
003900* 08-12-2003  LKP  REQ 5645   SAL2000 WRITES THE LEDGER IN
004000*                             POSTING (SALE-ID) ORDER, NOT DATE
004100*                             ORDER, SO THE DAILY CONTROL BREAK
004200*                             WAS SILENTLY MISORDERED ON ANY RUN
004300*                             SPANNING MORE THAN ONE POSTING DAY.
004400*                             ADDED A SORT STEP (SALESRT, KEYED ON
004500*                             SS-SALE-DATE) AHEAD OF THE CONTROL
004600*                             BREAK, MODELED ON INV3000'S
004700*                             SORT/RELEASE/RETURN PATTERN.  THE
004800*                             DATE-RANGE FILTER NOW RUNS IN THE
004900*                             SORT'S INPUT PROCEDURE SO OUT-OF-
005000*                             RANGE SALES NEVER ENTER THE SORT.
005100*
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-CHARS IS "0" THRU "9"
005900     UPSI-0 IS DEBUG-SWITCH
006000         ON STATUS IS DEBUG-ON
006100         OFF STATUS IS DEBUG-OFF.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600*
006700     SELECT RPTCARD  ASSIGN TO RPTCARD
006800                     ORGANIZATION IS LINE SEQUENTIAL.
006900*
007000     SELECT PRODMAST ASSIGN TO PRODMAST
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200*
007300     SELECT SALEDGR  ASSIGN TO SALEDGR
007400                     ORGANIZATION IS LINE SEQUENTIAL.
007500*
007600     SELECT SALEITM  ASSIGN TO SALEITM
007700                     ORGANIZATION IS LINE SEQUENTIAL.
007800*
007900     SELECT SUMRPT   ASSIGN TO SUMRPT
008000                     ORGANIZATION IS LINE SEQUENTIAL.
008100*
008200     SELECT SALESRT  ASSIGN TO SALESRT.
008300*
008400 DATA DIVISION.
008500*
008600 FILE SECTION.
008700*
008800 FD  RPTCARD.
008900*
009000 01  SUMMARY-CONTROL-CARD.
009100     05  RC-START-DATE               PIC 9(08).
009200     05  RC-END-DATE                 PIC 9(08).
009300     05  RC-LOW-STOCK-THRESHOLD      PIC 9(05).
009400     05  FILLER                      PIC X(05).
009500*
009600 FD  PRODMAST.
009700*
009800 COPY CPY-PRDMS.
009900*
010000 FD  SALEDGR.
010100*
010200 COPY CPY-SALHD.
010300*
010400 FD  SALEITM.
010500*
010600 COPY CPY-SALIT.
010700*
010800 FD  SUMRPT.
010900*
011000 01  PRINT-AREA                      PIC X(132).
011100*
011200 SD  SALESRT.
011300*
011400 01  SALE-SORT-AREA.
011500     05  SS-SALE-ID                  PIC 9(06).
011600     05  SS-SALE-USER-ID             PIC 9(06).
011700     05  SS-SALE-TOTAL               PIC S9(7)V99.
011800     05  SS-SALE-PAY-METHOD          PIC X(04).
011900     05  SS-SALE-DATE                PIC 9(08).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300 01  SWITCHES.
012400     05  SALEDGR-EOF-SWITCH          PIC X(01)  VALUE "N".
012500         88  SALEDGR-EOF                         VALUE "Y".
012600     05  SALEITM-EOF-SWITCH          PIC X(01)  VALUE "N".
012700         88  SALEITM-EOF                         VALUE "Y".
012800     05  FIRST-SALE-SWITCH           PIC X(01)  VALUE "Y".
012900         88  FIRST-SALE                          VALUE "Y".
013000     05  DAY-OPEN-SWITCH             PIC X(01)  VALUE "N".
013100         88  DAY-OPEN                            VALUE "Y".
013200     05  SALE-IN-RANGE-SWITCH        PIC X(01)  VALUE "N".
013300         88  SALE-IN-RANGE                       VALUE "Y".
013400*
013500 01  PRODUCT-TABLE-CONTROL.
013600     05  PT-COUNT                    PIC 9(05)  COMP  VALUE 0.
013700 01  PRODUCT-TABLE-AREA.
013800     05  PRODUCT-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
013900                 DEPENDING ON PT-COUNT
014000                 ASCENDING KEY IS PT-PROD-ID
014100                 INDEXED BY PT-IX.
014200         10  PT-PROD-ID              PIC 9(06).
014300         10  PT-NAME                 PIC X(30).
014400         10  PT-QTY                  PIC S9(7).
014500         10  PT-REVENUE              PIC S9(9)V99  VALUE 0.
014600         10  PT-PRINTED              PIC X(01)     VALUE "N".
014700             88  PT-ALREADY-PRINTED         VALUE "Y".
014800*
014900 01  QUALIFYING-SALE-TABLE-CONTROL.
015000     05  QS-COUNT                    PIC 9(05)  COMP  VALUE 0.
015100 01  QUALIFYING-SALE-TABLE-AREA.
015200     05  QUALIFYING-SALE-ENTRY OCCURS 0 TO 5000 TIMES
015300                 DEPENDING ON QS-COUNT
015400                 INDEXED BY QS-IX.
015500         10  QS-SALE-ID              PIC 9(06).
015600*
015700 01  WS-OLD-SALE-DATE                PIC 9(08).
015800*
015900 01  DAY-TOTAL-FIELDS.
016000     05  WC-DAY-SALE-COUNT           PIC 9(07)  COMP  VALUE 0.
016100     05  WS-DAY-REVENUE              PIC S9(9)V99  VALUE 0.
016200*
016300 01  PAYMENT-TOTAL-FIELDS.
016400     05  WC-CASH-COUNT               PIC 9(07)  COMP  VALUE 0.
016500     05  WS-CASH-REVENUE             PIC S9(9)V99  VALUE 0.
016600     05  WC-CARD-COUNT               PIC 9(07)  COMP  VALUE 0.
016700     05  WS-CARD-REVENUE             PIC S9(9)V99  VALUE 0.
016800*
016900 01  GRAND-TOTAL-FIELDS.
017000     05  WC-GRAND-SALE-COUNT         PIC 9(07)  COMP  VALUE 0.
017100     05  WS-GRAND-REVENUE            PIC S9(9)V99  VALUE 0.
017200     05  WS-AVERAGE-SALE             PIC S9(7)V99  VALUE 0.
017300*
017400 01  WS-PRODUCT-ID-HOLD              PIC 9(06).
017500 01  WS-RANK-SUBSCRIPT               PIC 9(01)  COMP.
017600 01  WS-BEST-REVENUE                 PIC S9(9)V99.
017700 01  WS-BEST-SUBSCRIPT               PIC 9(05)  COMP.
017800*
017900 01  PRINT-FIELDS.
018000     05  PAGE-COUNT                  PIC 9(03)  COMP  VALUE 0.
018100     05  LINE-COUNT                  PIC 9(03)  COMP  VALUE 99.
018200     05  LINES-ON-PAGE               PIC 9(03)  COMP  VALUE 55.
018300     05  SPACE-CONTROL               PIC 9(01)  COMP  VALUE 1.
018400*
018500 01  WS-TODAY-DATE-FIELDS.
018600     05  WS-TODAY-CCYYMMDD           PIC 9(08).
018700     05  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
018800         10  WS-TODAY-CCYY           PIC 9(04).
018900         10  WS-TODAY-MM             PIC 9(02).
019000         10  WS-TODAY-DD             PIC 9(02).
019100*
019200 01  HEADING-LINE-1.
019300     05  HL1-TITLE                   PIC X(40).
019400     05  FILLER                      PIC X(12)  VALUE
019500         "      PAGE: ".
019600     05  HL1-PAGE-NUMBER             PIC ZZZ9.
019700     05  FILLER                      PIC X(76)  VALUE SPACE.
019800*
019900 01  HEADING-LINE-2.
020000     05  FILLER                      PIC X(12)  VALUE "RUN DATE:  ".
020100     05  HL2-CCYY                    PIC 9(04).
020200     05  FILLER                      PIC X(01)  VALUE "-".
020300     05  HL2-MM                      PIC 9(02).
020400     05  FILLER                      PIC X(01)  VALUE "-".
020500     05  HL2-DD                      PIC 9(02).
020600     05  FILLER                      PIC X(06)  VALUE SPACE.
020700     05  FILLER                      PIC X(12)  VALUE "FROM DATE: ".
020800     05  HL2-START-CCYYMMDD          PIC 9(08).
020900     05  FILLER                      PIC X(06)  VALUE SPACE.
021000     05  FILLER                      PIC X(10)  VALUE "TO DATE: ".
021100     05  HL2-END-CCYYMMDD            PIC 9(08).
021200     05  FILLER                      PIC X(68) VALUE SPACE.
021300*
021400 01  DAY-LINE.
021500     05  DL-SALE-DATE                PIC 9(08).
021600     05  FILLER                      PIC X(06)  VALUE SPACE.
021700     05  DL-SALE-COUNT               PIC ZZZ,ZZ9.
021800     05  FILLER                      PIC X(06)  VALUE SPACE.
021900     05  DL-REVENUE                  PIC ZZ,ZZZ,ZZ9.99-.
022000     05  FILLER                      PIC X(88)  VALUE SPACE.
022100*
022200 01  PAYMENT-LINE.
022300     05  PL-LABEL                    PIC X(10).
022400     05  FILLER                      PIC X(04)  VALUE SPACE.
022500     05  PL-COUNT                    PIC ZZZ,ZZ9.
022600     05  FILLER                      PIC X(06)  VALUE SPACE.
022700     05  PL-REVENUE                  PIC ZZ,ZZZ,ZZ9.99-.
022800     05  FILLER                      PIC X(92)  VALUE SPACE.
022900*
023000 01  PRODUCT-LINE.
023100     05  PR-RANK                     PIC 9(01).
023200     05  FILLER                      PIC X(04)  VALUE SPACE.
023300     05  PR-PROD-ID                  PIC 9(06).
023400     05  FILLER                      PIC X(04)  VALUE SPACE.
023500     05  PR-NAME                     PIC X(30).
023600     05  FILLER                      PIC X(04)  VALUE SPACE.
023700     05  PR-REVENUE                  PIC ZZ,ZZZ,ZZ9.99-.
023800     05  FILLER                      PIC X(68)  VALUE SPACE.
023900*
024000 01  STOCK-LINE.
024100     05  SL-PROD-ID                  PIC 9(06).
024200     05  FILLER                      PIC X(04)  VALUE SPACE.
024300     05  SL-NAME                     PIC X(30).
024400     05  FILLER                      PIC X(04)  VALUE SPACE.
024500     05  SL-QTY                      PIC ZZZ,ZZ9.
024600     05  FILLER                      PIC X(82)  VALUE SPACE.
024700*
024800 01  TOTAL-LINE.
024900     05  TL-LABEL                    PIC X(30).
025000     05  FILLER                      PIC X(04)  VALUE SPACE.
025100     05  TL-AMOUNT                   PIC ZZ,ZZZ,ZZ9.99-.
025200     05  FILLER                      PIC X(80)  VALUE SPACE.
025300*
025400 PROCEDURE DIVISION.
025500*
025600 000-PRINT-SALES-SUMMARY.
025700*
025800     PERFORM 050-READ-CONTROL-CARD.
025900     PERFORM 100-LOAD-PRODUCT-TABLE THRU 100-EXIT.
026000     OPEN OUTPUT SUMRPT.
026100     MOVE "DAILY SALES SUMMARY" TO HL1-TITLE.
026200     PERFORM 120-FORMAT-REPORT-HEADING.
026300     SORT SALESRT
026400         ON ASCENDING KEY SS-SALE-DATE
026500         INPUT PROCEDURE IS 150-RELEASE-ALL-SALES
026600         OUTPUT PROCEDURE IS 160-PROCESS-SORTED-SALES.
026700     PERFORM 500-PRINT-PAYMENT-METHOD-SECTION.
026800     OPEN INPUT SALEITM.
026900     PERFORM 550-ACCUMULATE-PRODUCT-REVENUE THRU 550-EXIT
027000         UNTIL SALEITM-EOF.
027100     CLOSE SALEITM.
027200     PERFORM 600-PRINT-TOP-5-PRODUCTS-SECTION.
027300     PERFORM 650-PRINT-LOW-STOCK-SECTION.
027400     PERFORM 700-PRINT-GRAND-TOTALS.
027500     CLOSE SUMRPT.
027600     STOP RUN.
027700*
027800 050-READ-CONTROL-CARD.
027900*
028000     OPEN INPUT RPTCARD.
028100     READ RPTCARD INTO SUMMARY-CONTROL-CARD
028200         AT END
028300             MOVE 0 TO RC-START-DATE
028400             MOVE 99999999 TO RC-END-DATE
028500             MOVE 0 TO RC-LOW-STOCK-THRESHOLD.
028600     CLOSE RPTCARD.
028700     IF RC-LOW-STOCK-THRESHOLD = 0
028800         MOVE 10 TO RC-LOW-STOCK-THRESHOLD.
028900*
029000 100-LOAD-PRODUCT-TABLE.
029100*
029200     MOVE 0 TO PT-COUNT.
029300     OPEN INPUT PRODMAST.
029400 105-READ-PRODUCT-MASTER.
029500     READ PRODMAST INTO PRODUCT-RECORD
029600         AT END
029700             GO TO 100-EXIT.
029800     ADD 1 TO PT-COUNT.
029900     MOVE PROD-ID   TO PT-PROD-ID (PT-COUNT).
030000     MOVE PROD-NAME TO PT-NAME (PT-COUNT).
030100     MOVE PROD-QTY  TO PT-QTY (PT-COUNT).
030200     MOVE 0         TO PT-REVENUE (PT-COUNT).
030300     MOVE "N"       TO PT-PRINTED (PT-COUNT).
030400     GO TO 105-READ-PRODUCT-MASTER.
030500 100-EXIT.
030600     CLOSE PRODMAST.
030700*
030800 120-FORMAT-REPORT-HEADING.
030900*
031000     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
031100     MOVE WS-TODAY-CCYY TO HL2-CCYY.
031200     MOVE WS-TODAY-MM   TO HL2-MM.
031300     MOVE WS-TODAY-DD   TO HL2-DD.
031400     MOVE RC-START-DATE TO HL2-START-CCYYMMDD.
031500     MOVE RC-END-DATE   TO HL2-END-CCYYMMDD.
031600     PERFORM 710-PRINT-HEADING-LINES.
031700*
031800 150-RELEASE-ALL-SALES.
031900*
032000*    DAILY-CLOSE SORT STEP, INPUT SIDE.  SAL2000 WRITES SALEDGR
032100*    IN POSTING (SALE-ID) ORDER, NOT SALE-DATE ORDER, SO EVERY
032200*    POSTED SALE IS FED TO THE SORT HERE.  THE DATE-RANGE FILTER
032300*    RUNS NOW, NOT IN 200, SO A SALE OUTSIDE THE CONTROL CARD'S
032400*    RANGE NEVER OCCUPIES A SLOT IN THE SORT.
032500     OPEN INPUT SALEDGR.
032600     MOVE "N" TO SALEDGR-EOF-SWITCH.
032700     PERFORM 155-RELEASE-ONE-SALE
032800         UNTIL SALEDGR-EOF.
032900     CLOSE SALEDGR.
033200*
033300 155-RELEASE-ONE-SALE.
033400*
033500     READ SALEDGR INTO SALE-RECORD
033600         AT END
033700             SET SALEDGR-EOF TO TRUE
033800             GO TO 155-EXIT.
033900     IF SALE-DATE < RC-START-DATE OR SALE-DATE > RC-END-DATE
034000         GO TO 155-EXIT.
034100     MOVE SALE-ID         TO SS-SALE-ID.
034200     MOVE SALE-USER-ID    TO SS-SALE-USER-ID.
034300     MOVE SALE-TOTAL      TO SS-SALE-TOTAL.
034400     MOVE SALE-PAY-METHOD TO SS-SALE-PAY-METHOD.
034500     MOVE SALE-DATE       TO SS-SALE-DATE.
034600     RELEASE SALE-SORT-AREA.
034700 155-EXIT.
034800     EXIT.
034900*
035000 160-PROCESS-SORTED-SALES.
035100*
035200*    DAILY-CLOSE SORT STEP, OUTPUT SIDE.  SALESRT NOW GIVES UP
035300*    EVERY QUALIFYING SALE IN ASCENDING SALE-DATE ORDER, SO THE
035400*    CONTROL BREAK IN 300 CAN TRUST THAT A CHANGE OF SALE-DATE
035500*    MEANS A NEW DAY HAS STARTED, NOT JUST A GAP IN POSTING
035600*    SEQUENCE.
035700     MOVE "N" TO SALEDGR-EOF-SWITCH.
035800     PERFORM 200-READ-SALE-RECORD THRU 200-EXIT.
035900     PERFORM 300-BUILD-DAILY-SECTION
036000         WITH TEST AFTER
036100         UNTIL SALEDGR-EOF.
036400*
036500 200-READ-SALE-RECORD.
036600*
036700     RETURN SALESRT INTO SALE-RECORD
036800         AT END
036900             SET SALEDGR-EOF TO TRUE
037000             GO TO 200-EXIT.
037100 200-EXIT.
037200     EXIT.
037300*
037400 300-BUILD-DAILY-SECTION.
037500*
037600     EVALUATE TRUE
037700         WHEN SALEDGR-EOF
037800             IF DAY-OPEN
037900                 PERFORM 360-PRINT-DAY-LINE
038000             END-IF
038100         WHEN FIRST-SALE
038200             MOVE "N" TO FIRST-SALE-SWITCH
038300             MOVE "Y" TO DAY-OPEN-SWITCH
038400             MOVE SALE-DATE TO WS-OLD-SALE-DATE
038500             PERFORM 320-ACCUMULATE-SALE-INTO-DAY
038600             PERFORM 200-READ-SALE-RECORD THRU 200-EXIT
038700         WHEN SALE-DATE = WS-OLD-SALE-DATE
038800             PERFORM 320-ACCUMULATE-SALE-INTO-DAY
038900             PERFORM 200-READ-SALE-RECORD THRU 200-EXIT
039000         WHEN OTHER
039100             PERFORM 360-PRINT-DAY-LINE
039200             MOVE SALE-DATE TO WS-OLD-SALE-DATE
039300             PERFORM 320-ACCUMULATE-SALE-INTO-DAY
039400             PERFORM 200-READ-SALE-RECORD THRU 200-EXIT
039500     END-EVALUATE.
039600*
039700 320-ACCUMULATE-SALE-INTO-DAY.
039800*
039900     ADD 1 TO WC-DAY-SALE-COUNT.
040000     ADD SALE-TOTAL TO WS-DAY-REVENUE.
040100     ADD 1 TO WC-GRAND-SALE-COUNT.
040200     ADD SALE-TOTAL TO WS-GRAND-REVENUE.
040300     IF SALE-PAY-IS-CASH
040400         ADD 1 TO WC-CASH-COUNT
040500         ADD SALE-TOTAL TO WS-CASH-REVENUE
040600     ELSE
040700         ADD 1 TO WC-CARD-COUNT
040800         ADD SALE-TOTAL TO WS-CARD-REVENUE.
040900     ADD 1 TO QS-COUNT.
041000     MOVE SALE-ID TO QS-SALE-ID (QS-COUNT).
041100*
041200 360-PRINT-DAY-LINE.
041300*
041400     IF LINE-COUNT > LINES-ON-PAGE
041500         PERFORM 710-PRINT-HEADING-LINES.
041600     MOVE WS-OLD-SALE-DATE TO DL-SALE-DATE.
041700     MOVE WC-DAY-SALE-COUNT TO DL-SALE-COUNT.
041800     MOVE WS-DAY-REVENUE TO DL-REVENUE.
041900     MOVE DAY-LINE TO PRINT-AREA.
042000     MOVE 1 TO SPACE-CONTROL.
042100     PERFORM 790-WRITE-REPORT-LINE.
042200     MOVE 0 TO WC-DAY-SALE-COUNT.
042300     MOVE 0 TO WS-DAY-REVENUE.
042400*
042500 500-PRINT-PAYMENT-METHOD-SECTION.
042600*
042700     MOVE "PAYMENT METHOD SUMMARY" TO HL1-TITLE.
042800     PERFORM 710-PRINT-HEADING-LINES.
042900     MOVE "CASH" TO PL-LABEL.
043000     MOVE WC-CASH-COUNT TO PL-COUNT.
043100     MOVE WS-CASH-REVENUE TO PL-REVENUE.
043200     MOVE PAYMENT-LINE TO PRINT-AREA.
043300     MOVE 1 TO SPACE-CONTROL.
043400     PERFORM 790-WRITE-REPORT-LINE.
043500     MOVE "CARD" TO PL-LABEL.
043600     MOVE WC-CARD-COUNT TO PL-COUNT.
043700     MOVE WS-CARD-REVENUE TO PL-REVENUE.
043800     MOVE PAYMENT-LINE TO PRINT-AREA.
043900     MOVE 1 TO SPACE-CONTROL.
044000     PERFORM 790-WRITE-REPORT-LINE.
044100*
044200 550-ACCUMULATE-PRODUCT-REVENUE.
044300*
044400     READ SALEITM INTO SALE-ITEM-RECORD
044500         AT END
044600             SET SALEITM-EOF TO TRUE
044700             GO TO 550-EXIT.
044800     SET QS-IX TO 1.
044900     SET SALE-IN-RANGE-SWITCH TO "N".
045000     SEARCH QUALIFYING-SALE-ENTRY
045100         AT END
045200             MOVE "N" TO SALE-IN-RANGE-SWITCH
045300         WHEN QS-SALE-ID (QS-IX) = ITEM-SALE-ID
045400             MOVE "Y" TO SALE-IN-RANGE-SWITCH.
045500     IF NOT SALE-IN-RANGE
045600         GO TO 550-EXIT.
045700     SET PT-IX TO 1.
045800     SEARCH PRODUCT-TABLE-ENTRY
045900         AT END
046000             CONTINUE
046100         WHEN PT-PROD-ID (PT-IX) = ITEM-PRODUCT-ID
046200             ADD ITEM-LINE-TOTAL TO PT-REVENUE (PT-IX).
046300 550-EXIT.
046400     EXIT.
046500*
046600 600-PRINT-TOP-5-PRODUCTS-SECTION.
046700*
046800     MOVE "TOP 5 PRODUCTS BY REVENUE" TO HL1-TITLE.
046900     PERFORM 710-PRINT-HEADING-LINES.
047000     MOVE 0 TO WS-RANK-SUBSCRIPT.
047100 610-PRINT-ONE-RANK.
047200     ADD 1 TO WS-RANK-SUBSCRIPT.
047300     IF WS-RANK-SUBSCRIPT > 5
047400         GO TO 600-EXIT.
047500     MOVE -1 TO WS-BEST-REVENUE.
047600     MOVE 0 TO WS-BEST-SUBSCRIPT.
047700     SET PT-IX TO 1.
047800 620-FIND-BEST-REMAINING.
047900     IF PT-IX > PT-COUNT
048000         GO TO 630-PRINT-BEST-FOUND.
048100     IF NOT PT-ALREADY-PRINTED (PT-IX)
048200             AND PT-REVENUE (PT-IX) > WS-BEST-REVENUE
048300         MOVE PT-REVENUE (PT-IX) TO WS-BEST-REVENUE
048400         SET WS-BEST-SUBSCRIPT TO PT-IX.
048500     SET PT-IX UP BY 1.
048600     GO TO 620-FIND-BEST-REMAINING.
048700 630-PRINT-BEST-FOUND.
048800     IF WS-BEST-SUBSCRIPT = 0 OR WS-BEST-REVENUE NOT > ZERO
048900         GO TO 600-EXIT.
049000     IF LINE-COUNT > LINES-ON-PAGE
049100         PERFORM 710-PRINT-HEADING-LINES.
049200     MOVE WS-RANK-SUBSCRIPT TO PR-RANK.
049300     MOVE PT-PROD-ID (WS-BEST-SUBSCRIPT) TO PR-PROD-ID.
049400     MOVE PT-NAME (WS-BEST-SUBSCRIPT)    TO PR-NAME.
049500     MOVE WS-BEST-REVENUE TO PR-REVENUE.
049600     MOVE PRODUCT-LINE TO PRINT-AREA.
049700     MOVE 1 TO SPACE-CONTROL.
049800     PERFORM 790-WRITE-REPORT-LINE.
049900     MOVE "Y" TO PT-PRINTED (WS-BEST-SUBSCRIPT).
050000     GO TO 610-PRINT-ONE-RANK.
050100 600-EXIT.
050200     EXIT.
050300*
050400 650-PRINT-LOW-STOCK-SECTION.
050500*
050600     MOVE "LOW STOCK PRODUCTS" TO HL1-TITLE.
050700     PERFORM 710-PRINT-HEADING-LINES.
050800     SET PT-IX TO 1.
050900 660-PRINT-ONE-STOCK-LINE.
051000     IF PT-IX > PT-COUNT
051100         GO TO 650-EXIT.
051200     IF PT-QTY (PT-IX) > RC-LOW-STOCK-THRESHOLD
051300         SET PT-IX UP BY 1
051400         GO TO 660-PRINT-ONE-STOCK-LINE.
051500     IF LINE-COUNT > LINES-ON-PAGE
051600         PERFORM 710-PRINT-HEADING-LINES.
051700     MOVE PT-PROD-ID (PT-IX) TO SL-PROD-ID.
051800     MOVE PT-NAME (PT-IX)    TO SL-NAME.
051900     MOVE PT-QTY (PT-IX)     TO SL-QTY.
052000     MOVE STOCK-LINE TO PRINT-AREA.
052100     MOVE 1 TO SPACE-CONTROL.
052200     PERFORM 790-WRITE-REPORT-LINE.
052300     SET PT-IX UP BY 1.
052400     GO TO 660-PRINT-ONE-STOCK-LINE.
052500 650-EXIT.
052600     EXIT.
052700*
052800 700-PRINT-GRAND-TOTALS.
052900*
053000     MOVE "GRAND TOTALS" TO HL1-TITLE.
053100     PERFORM 710-PRINT-HEADING-LINES.
053200     MOVE "TOTAL SALES" TO TL-LABEL.
053300     MOVE WC-GRAND-SALE-COUNT TO TL-AMOUNT.
053400     MOVE TOTAL-LINE TO PRINT-AREA.
053500     MOVE 1 TO SPACE-CONTROL.
053600     PERFORM 790-WRITE-REPORT-LINE.
053700     MOVE "TOTAL REVENUE" TO TL-LABEL.
053800     MOVE WS-GRAND-REVENUE TO TL-AMOUNT.
053900     MOVE TOTAL-LINE TO PRINT-AREA.
054000     MOVE 1 TO SPACE-CONTROL.
054100     PERFORM 790-WRITE-REPORT-LINE.
054200     IF WC-GRAND-SALE-COUNT = 0
054300         MOVE 0 TO WS-AVERAGE-SALE
054400     ELSE
054500         COMPUTE WS-AVERAGE-SALE ROUNDED =
054600             WS-GRAND-REVENUE / WC-GRAND-SALE-COUNT
054700             ON SIZE ERROR
054800                 MOVE 0 TO WS-AVERAGE-SALE.
054900     MOVE "AVERAGE SALE AMOUNT" TO TL-LABEL.
055000     MOVE WS-AVERAGE-SALE TO TL-AMOUNT.
055100     MOVE TOTAL-LINE TO PRINT-AREA.
055200     MOVE 1 TO SPACE-CONTROL.
055300     PERFORM 790-WRITE-REPORT-LINE.
055400*
055500 710-PRINT-HEADING-LINES.
055600*
055700     ADD 1 TO PAGE-COUNT.
055800     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
055900     MOVE HEADING-LINE-1 TO PRINT-AREA.
056000     WRITE PRINT-AREA AFTER ADVANCING PAGE.
056100     MOVE 1 TO LINE-COUNT.
056200     MOVE HEADING-LINE-2 TO PRINT-AREA.
056300     MOVE 2 TO SPACE-CONTROL.
056400     PERFORM 790-WRITE-REPORT-LINE.
056500*
056600 790-WRITE-REPORT-LINE.
056700*
056800     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
056900     ADD SPACE-CONTROL TO LINE-COUNT.
