000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  USR2000.
000400 AUTHOR.      R F MICKLE.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 11-04-1998.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*   USR2000  --  USER MASTER MAINTENANCE                        *
001300*                                                                *
001400*   APPLIES ADD / CHANGE / DEACTIVATE / DELETE TRANSACTIONS      *
001500*   AGAINST THE INDEXED USER MASTER.  GUARANTEES THE SHOP CAN    *
001600*   NEVER BE LEFT WITHOUT AT LEAST ONE ACTIVE ADMINISTRATOR, AND *
001700*   PRINTS AN AUDIT LISTING OF EVERY TRANSACTION APPLIED OR      *
001800*   REJECTED.                                                    *
001900*                                                                *
002000******************************************************************
002100*   C H A N G E   L O G                                         *
002200******************************************************************
002300* 11-04-1998  RFM  REQ 4471   ORIGINAL PROGRAM FOR PC-POS PROJECT,
002400*                             MODELED ON THE STANDARD RANDOM-
002500*                             ACCESS MASTER MAINTENANCE SKELETON.
002600* 09-02-1999  RFM  REQ 4730   Y2K -- CONFIRMED NO DATE FIELDS ON
002700*                             THIS FILE, NO CHANGE REQUIRED.
002800* 02-14-2001  DWC  REQ 5190   ADDED USERNAME-UNIQUENESS CHECK ON
002900*                             ADD TRANSACTIONS VIA FULL-FILE SCAN.
003000* 04-22-2003  LKP  REQ 5588   ADDED LAST-ACTIVE-ADMINISTRATOR
003100*                             SAFEGUARD -- A DEACTIVATE, DELETE,
003200*                             OR ROLE-CHANGE MAY NOT REMOVE THE
003300*                             LAST ACTIVE ADMIN ON FILE.
003400* 06-30-2003  DWC  REQ 5602   ADDED VALID-ROLE EDIT ON ADD AND
003500*                             CHANGE TRANSACTIONS.
003600* 08-11-2003  LKP  REQ 5640   A CHANGE TRANSACTION COULD RE-KEY A
003700*                             USER ONTO A NAME ALREADY IN USE BY
003800*                             ANOTHER USER -- THE 02-14-2001
003900*                             UNIQUENESS CHECK ONLY EVER RAN ON
004000*                             ADD.  REPLACED THE OLD START/READ
004100*                             NEXT SCAN (WHICH SHARES THE SAME
004200*                             RECORD AREA AS THE MASTER CURRENTLY
004300*                             BEING CHANGED, AND SO WOULD HAVE
004400*                             OVERLAID IT MID-TRANSACTION) WITH
004500*                             AN IN-MEMORY USERNAME TABLE LOADED
004600*                             ONCE AT STARTUP, NOW CHECKED ON
004700*                             BOTH ADD AND CHANGE AND EXCLUDING
004800*                             THE USER'S OWN CURRENT ID.
004900*
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-CHARS IS "0" THRU "9"
005700     UPSI-0 IS DEBUG-SWITCH
005800         ON STATUS IS DEBUG-ON
005900         OFF STATUS IS DEBUG-OFF.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT MNTTRAN  ASSIGN TO MNTTRAN
006600                     ORGANIZATION IS LINE SEQUENTIAL.
006700*
006800     SELECT USERMAST ASSIGN TO USERMAST
006900                     ORGANIZATION IS INDEXED
007000                     ACCESS IS DYNAMIC
007100                     RECORD KEY IS USER-ID
007200                     FILE STATUS IS USERMAST-FILE-STATUS.
007300*
007400     SELECT USRAUDIT ASSIGN TO USRAUDIT
007500                     ORGANIZATION IS LINE SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000*
008100 FD  MNTTRAN.
008200*
008300 01  USER-TRANSACTION-RECORD.
008400     05  MT-TRANS-CODE               PIC X(01).
008500         88  MT-IS-ADD                       VALUE "A".
008600         88  MT-IS-CHANGE                    VALUE "C".
008700         88  MT-IS-DEACTIVATE                VALUE "X".
008800         88  MT-IS-DELETE                    VALUE "D".
008900     05  MT-USER-ID                  PIC 9(06).
009000     05  MT-USER-ID-R REDEFINES MT-USER-ID.
009100         10  MT-USER-BRANCH-NO       PIC 9(03).
009200         10  MT-USER-SEQUENCE-NO     PIC 9(03).
009300     05  MT-USER-NAME                PIC X(20).
009400     05  MT-USER-PASSWORD            PIC X(20).
009500     05  MT-USER-ROLE                PIC X(10).
009600     05  FILLER                      PIC X(10).
009700*
009800 FD  USERMAST.
009900*
010000 COPY CPY-USRMS.
010100*
010200 FD  USRAUDIT.
010300*
010400 01  PRINT-AREA                      PIC X(132).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 01  SWITCHES.
010900     05  TRANSACTION-EOF-SWITCH      PIC X(01)  VALUE "N".
011000         88  TRANSACTION-EOF                    VALUE "Y".
011100     05  MASTER-FOUND-SWITCH         PIC X(01)  VALUE "N".
011200         88  MASTER-FOUND                       VALUE "Y".
011300     05  TRANSACTION-VALID-SWITCH    PIC X(01)  VALUE "Y".
011400         88  TRANSACTION-VALID                  VALUE "Y".
011500     05  NAME-ALREADY-USED-SWITCH    PIC X(01)  VALUE "N".
011600         88  NAME-ALREADY-USED                  VALUE "Y".
011700     05  SCAN-EOF-SWITCH             PIC X(01)  VALUE "N".
011800         88  SCAN-EOF                           VALUE "Y".
011900*
012000 01  FILE-STATUS-FIELDS.
012100     05  USERMAST-FILE-STATUS        PIC X(02).
012200         88  USERMAST-SUCCESSFUL             VALUE "00".
012300*
012400 01  ERROR-MESSAGE                   PIC X(40)  VALUE SPACE.
012500*
012600 01  WS-ACTIVE-ADMIN-COUNT           PIC 9(05)  COMP  VALUE 0.
012700 01  WS-CHECK-EXCLUDE-USER-ID        PIC 9(06)  VALUE 0.
012800*
012900 01  USERNAME-TABLE-CONTROL.
013000     05  UT-COUNT                    PIC 9(05)  COMP  VALUE 0.
013100*
013200 01  USERNAME-TABLE-AREA.
013300     05  USERNAME-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
013400                 DEPENDING ON UT-COUNT
013500                 INDEXED BY UT-IX.
013600         10  UT-USER-ID              PIC 9(06).
013700         10  UT-USER-NAME            PIC X(20).
013800*
013900 01  RUN-CONTROL-COUNTERS.
014000     05  WC-ADDS-APPLIED             PIC 9(05)  COMP  VALUE 0.
014100     05  WC-CHANGES-APPLIED          PIC 9(05)  COMP  VALUE 0.
014200     05  WC-DEACTIVATES-APPLIED      PIC 9(05)  COMP  VALUE 0.
014300     05  WC-DELETES-APPLIED          PIC 9(05)  COMP  VALUE 0.
014400     05  WC-TRANS-REJECTED           PIC 9(05)  COMP  VALUE 0.
014500*
014600 01  PRINT-FIELDS.
014700     05  PAGE-COUNT                  PIC 9(03)  COMP  VALUE 0.
014800     05  LINE-COUNT                  PIC 9(03)  COMP  VALUE 99.
014900     05  LINES-ON-PAGE               PIC 9(03)  COMP  VALUE 55.
015000     05  SPACE-CONTROL               PIC 9(01)  COMP  VALUE 1.
015100*
015200 01  WS-TODAY-DATE-FIELDS.
015300     05  WS-TODAY-CCYYMMDD           PIC 9(08).
015400     05  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
015500         10  WS-TODAY-CCYY           PIC 9(04).
015600         10  WS-TODAY-MM             PIC 9(02).
015700         10  WS-TODAY-DD             PIC 9(02).
015800*
015900 01  HEADING-LINE-1.
016000     05  FILLER                      PIC X(40)  VALUE
016100         "USER MASTER MAINTENANCE AUDIT LISTING".
016200     05  FILLER                      PIC X(12)  VALUE
016300         "      PAGE: ".
016400     05  HL1-PAGE-NUMBER             PIC ZZZ9.
016500     05  FILLER                      PIC X(76)  VALUE SPACE.
016600*
016700 01  HEADING-LINE-2.
016800     05  FILLER                      PIC X(12)  VALUE "RUN DATE:  ".
016900     05  HL2-CCYY                    PIC 9(04).
017000     05  FILLER                      PIC X(01)  VALUE "-".
017100     05  HL2-MM                      PIC 9(02).
017200     05  FILLER                      PIC X(01)  VALUE "-".
017300     05  HL2-DD                      PIC 9(02).
017400     05  FILLER                      PIC X(108) VALUE SPACE.
017500*
017600 01  DETAIL-LINE.
017700     05  DL-TRANS-CODE               PIC X(04).
017800     05  FILLER                      PIC X(04)  VALUE SPACE.
017900     05  DL-USER-ID                  PIC 9(06).
018000     05  FILLER                      PIC X(04)  VALUE SPACE.
018100     05  DL-NAME                     PIC X(20).
018200     05  FILLER                      PIC X(04)  VALUE SPACE.
018300     05  DL-RESULT                   PIC X(40).
018400     05  FILLER                      PIC X(50)  VALUE SPACE.
018500*
018600 01  TOTAL-LINE.
018700     05  TL-LABEL                    PIC X(30).
018800     05  FILLER                      PIC X(04)  VALUE SPACE.
018900     05  TL-COUNT                    PIC ZZZ,ZZ9.
019000     05  FILLER                      PIC X(94)  VALUE SPACE.
019100*
019200 PROCEDURE DIVISION.
019300*
019400 000-MAINTAIN-USER-MASTER.
019500*
019600     OPEN INPUT  MNTTRAN
019700          I-O    USERMAST
019800          OUTPUT USRAUDIT.
019900     PERFORM 100-LOAD-USERNAME-TABLE THRU 100-EXIT.
020000     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
020100     MOVE WS-TODAY-CCYY TO HL2-CCYY.
020200     MOVE WS-TODAY-MM   TO HL2-MM.
020300     MOVE WS-TODAY-DD   TO HL2-DD.
020400     PERFORM 710-PRINT-HEADING-LINES.
020500     PERFORM 300-MAINTAIN-USER-RECORD
020600         UNTIL TRANSACTION-EOF.
020700     PERFORM 700-WRITE-CONTROL-TOTALS.
020800     CLOSE MNTTRAN
020900           USERMAST
021000           USRAUDIT.
021100     STOP RUN.
021200*
021300 100-LOAD-USERNAME-TABLE.
021400*
021500*    PRELOADS EVERY USER NAME CURRENTLY ON FILE SO ADD AND
021600*    CHANGE TRANSACTIONS CAN BE CHECKED FOR NAME UNIQUENESS
021700*    WITHOUT A SECOND SCAN THAT WOULD OVERLAY THE RECORD AREA OF
021800*    THE MASTER A TRANSACTION IS CURRENTLY WORKING ON (USERMAST
021900*    HAS ONLY THE ONE RECORD AREA -- SEE THE 08-11-2003 ENTRY
022000*    ABOVE).  RUNS ONCE, BEFORE ANY TRANSACTION IS READ.
022100     MOVE 0 TO UT-COUNT.
022200     MOVE "N" TO SCAN-EOF-SWITCH.
022300     MOVE LOW-VALUE TO USER-ID.
022400     START USERMAST KEY IS NOT LESS THAN USER-ID
022500         INVALID KEY
022600             MOVE "Y" TO SCAN-EOF-SWITCH.
022700     PERFORM 110-LOAD-ONE-USERNAME
022800         UNTIL SCAN-EOF.
022900 100-EXIT.
023000     EXIT.
023100*
023200 110-LOAD-ONE-USERNAME.
023300*
023400     READ USERMAST NEXT RECORD
023500         AT END
023600             MOVE "Y" TO SCAN-EOF-SWITCH
023700             GO TO 110-EXIT.
023800     ADD 1 TO UT-COUNT.
023900     MOVE USER-ID   TO UT-USER-ID (UT-COUNT).
024000     MOVE USER-NAME TO UT-USER-NAME (UT-COUNT).
024100 110-EXIT.
024200     EXIT.
024300*
024400 300-MAINTAIN-USER-RECORD.
024500*
024600     PERFORM 310-READ-USER-TRANSACTION.
024700     IF TRANSACTION-EOF
024800         GO TO 300-EXIT.
024900     PERFORM 320-READ-USER-MASTER.
025000     MOVE SPACE TO ERROR-MESSAGE.
025100     MOVE "Y" TO TRANSACTION-VALID-SWITCH.
025200     EVALUATE TRUE
025300         WHEN MT-IS-ADD
025400             PERFORM 380-VALIDATE-AND-APPLY-ADD THRU 380-EXIT
025500         WHEN MT-IS-CHANGE
025600             PERFORM 400-VALIDATE-AND-APPLY-CHANGE THRU 400-EXIT
025700         WHEN MT-IS-DEACTIVATE
025800             PERFORM 420-VALIDATE-AND-APPLY-DEACTIVATE
025900                 THRU 420-EXIT
026000         WHEN MT-IS-DELETE
026100             PERFORM 440-VALIDATE-AND-APPLY-DELETE THRU 440-EXIT
026200         WHEN OTHER
026300             MOVE "UNKNOWN TRANSACTION CODE" TO ERROR-MESSAGE
026400             MOVE "N" TO TRANSACTION-VALID-SWITCH
026500     END-EVALUATE.
026600     PERFORM 390-WRITE-AUDIT-LINE.
026700 300-EXIT.
026800     EXIT.
026900*
027000 310-READ-USER-TRANSACTION.
027100*
027200     READ MNTTRAN INTO USER-TRANSACTION-RECORD
027300         AT END
027400             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
027500*
027600 320-READ-USER-MASTER.
027700*
027800     MOVE MT-USER-ID TO USER-ID.
027900     READ USERMAST
028000         INVALID KEY
028100             MOVE "N" TO MASTER-FOUND-SWITCH
028200         NOT INVALID KEY
028300             MOVE "Y" TO MASTER-FOUND-SWITCH.
028400*
028500 360-COUNT-ACTIVE-ADMINS.
028600*
028700     MOVE 0 TO WS-ACTIVE-ADMIN-COUNT.
028800     MOVE "N" TO SCAN-EOF-SWITCH.
028900     MOVE LOW-VALUE TO USER-ID.
029000     START USERMAST KEY IS NOT LESS THAN USER-ID
029100         INVALID KEY
029200             MOVE "Y" TO SCAN-EOF-SWITCH.
029300     PERFORM 365-COUNT-ONE-USER
029400         UNTIL SCAN-EOF.
029500     PERFORM 325-RESTORE-USER-MASTER THRU 325-EXIT.
029600*
029700 365-COUNT-ONE-USER.
029800*
029900     READ USERMAST NEXT RECORD
030000         AT END
030100             MOVE "Y" TO SCAN-EOF-SWITCH
030200             GO TO 365-EXIT.
030300     IF ROLE-IS-ADMIN AND USER-IS-ACTIVE
030400         ADD 1 TO WS-ACTIVE-ADMIN-COUNT.
030500 365-EXIT.
030600     EXIT.
030700*
030800 325-RESTORE-USER-MASTER.
030900*
031000*    360-COUNT-ACTIVE-ADMINS SCANS THE WHOLE FILE THROUGH THE
031100*    SAME RECORD AREA 320-READ-USER-MASTER JUST POPULATED FOR THE
031200*    TRANSACTION IN PROGRESS -- RESTORE IT BEFORE ANY CALLER
031300*    TESTS A FIELD OF USER-RECORD OR REWRITES/DELETES BY KEY.
031400     IF MASTER-FOUND
031500         MOVE MT-USER-ID TO USER-ID
031600         READ USERMAST
031700             INVALID KEY
031800                 MOVE "N" TO MASTER-FOUND-SWITCH.
031900 325-EXIT.
032000     EXIT.
032100*
032200 370-CHECK-NAME-NOT-USED.
032300*
032400*    LINEAR SCAN OF THE IN-MEMORY USERNAME TABLE -- REJECTS WHEN
032500*    MT-USER-NAME IS ALREADY HELD BY A USER OTHER THAN
032600*    WS-CHECK-EXCLUDE-USER-ID (ZERO FOR AN ADD, SINCE AN ADD
032700*    CANNOT YET OWN ANY NAME; THE CHANGING USER'S OWN ID FOR A
032800*    CHANGE, SO IT IS NOT FLAGGED AS A DUPLICATE OF ITSELF).
032900     MOVE "N" TO NAME-ALREADY-USED-SWITCH.
033000     IF UT-COUNT = 0
033100         GO TO 370-EXIT.
033200     SET UT-IX TO 1.
033300 375-CHECK-ONE-USER.
033400     IF UT-IX > UT-COUNT
033500         GO TO 370-EXIT.
033600     IF UT-USER-NAME (UT-IX) = MT-USER-NAME
033700             AND UT-USER-ID (UT-IX) NOT = WS-CHECK-EXCLUDE-USER-ID
033800         MOVE "Y" TO NAME-ALREADY-USED-SWITCH
033900         GO TO 370-EXIT.
034000     SET UT-IX UP BY 1.
034100     GO TO 375-CHECK-ONE-USER.
034200 370-EXIT.
034300     EXIT.
034400*
034500 380-VALIDATE-AND-APPLY-ADD.
034600*
034700     IF MASTER-FOUND
034800         MOVE "USER ID ALREADY ON FILE" TO ERROR-MESSAGE
034900         MOVE "N" TO TRANSACTION-VALID-SWITCH
035000         GO TO 380-EXIT.
035100     IF MT-USER-NAME = SPACE
035200         MOVE "USER NAME REQUIRED" TO ERROR-MESSAGE
035300         MOVE "N" TO TRANSACTION-VALID-SWITCH
035400         GO TO 380-EXIT.
035500     IF MT-USER-ROLE NOT = "ADMIN     " AND
035600             NOT = "MANAGER   " AND NOT = "CASHIER   "
035700         MOVE "INVALID ROLE" TO ERROR-MESSAGE
035800         MOVE "N" TO TRANSACTION-VALID-SWITCH
035900         GO TO 380-EXIT.
036000     MOVE 0 TO WS-CHECK-EXCLUDE-USER-ID.
036100     PERFORM 370-CHECK-NAME-NOT-USED THRU 370-EXIT.
036200     IF NAME-ALREADY-USED
036300         MOVE "USER NAME ALREADY IN USE" TO ERROR-MESSAGE
036400         MOVE "N" TO TRANSACTION-VALID-SWITCH
036500         GO TO 380-EXIT.
036600     MOVE MT-USER-ID       TO USER-ID.
036700     MOVE MT-USER-NAME     TO USER-NAME.
036800     MOVE MT-USER-PASSWORD TO USER-PASSWORD.
036900     MOVE MT-USER-ROLE     TO USER-ROLE.
037000     MOVE "Y"              TO USER-ACTIVE.
037100     MOVE SPACE TO FILLER-USER.
037200     WRITE USER-RECORD
037300         INVALID KEY
037400             MOVE "WRITE ERROR ON USERMAST" TO ERROR-MESSAGE
037500             MOVE "N" TO TRANSACTION-VALID-SWITCH
037600             GO TO 380-EXIT.
037700     ADD 1 TO WC-ADDS-APPLIED.
037800     MOVE "ADDED" TO ERROR-MESSAGE.
037900     PERFORM 389-ADD-USERNAME-TABLE-ENTRY THRU 389-EXIT.
038000 380-EXIT.
038100     EXIT.
038200*
038300 389-ADD-USERNAME-TABLE-ENTRY.
038400*
038500*    RECORDS A NEWLY-ADDED USER'S NAME SO A LATER ADD IN THE SAME
038600*    RUN CANNOT CLAIM IT TOO.
038700     ADD 1 TO UT-COUNT.
038800     MOVE USER-ID   TO UT-USER-ID (UT-COUNT).
038900     MOVE USER-NAME TO UT-USER-NAME (UT-COUNT).
039000 389-EXIT.
039100     EXIT.
039200*
039300 400-VALIDATE-AND-APPLY-CHANGE.
039400*
039500     IF NOT MASTER-FOUND
039600         MOVE "USER NOT ON FILE" TO ERROR-MESSAGE
039700         MOVE "N" TO TRANSACTION-VALID-SWITCH
039800         GO TO 400-EXIT.
039900     IF MT-USER-ROLE NOT = SPACE
040000         IF MT-USER-ROLE NOT = "ADMIN     " AND
040100                 NOT = "MANAGER   " AND NOT = "CASHIER   "
040200             MOVE "INVALID ROLE" TO ERROR-MESSAGE
040300             MOVE "N" TO TRANSACTION-VALID-SWITCH
040400             GO TO 400-EXIT.
040500     IF ROLE-IS-ADMIN AND MT-USER-ROLE NOT = SPACE
040600             AND MT-USER-ROLE NOT = "ADMIN     "
040700         PERFORM 360-COUNT-ACTIVE-ADMINS
040800         IF WS-ACTIVE-ADMIN-COUNT = 1 AND USER-IS-ACTIVE
040900             MOVE "CANNOT REMOVE LAST ACTIVE ADMIN"
041000                 TO ERROR-MESSAGE
041100             MOVE "N" TO TRANSACTION-VALID-SWITCH
041200             GO TO 400-EXIT.
041300     IF MT-USER-NAME NOT = SPACE
041400         MOVE USER-ID TO WS-CHECK-EXCLUDE-USER-ID
041500         PERFORM 370-CHECK-NAME-NOT-USED THRU 370-EXIT
041600         IF NAME-ALREADY-USED
041700             MOVE "USER NAME ALREADY IN USE" TO ERROR-MESSAGE
041800             MOVE "N" TO TRANSACTION-VALID-SWITCH
041900             GO TO 400-EXIT.
042000     IF MT-USER-NAME NOT = SPACE
042100         MOVE MT-USER-NAME TO USER-NAME
042200         PERFORM 387-UPDATE-USERNAME-TABLE THRU 387-EXIT.
042300     IF MT-USER-PASSWORD NOT = SPACE
042400         MOVE MT-USER-PASSWORD TO USER-PASSWORD.
042500     IF MT-USER-ROLE NOT = SPACE
042600         MOVE MT-USER-ROLE TO USER-ROLE.
042700     REWRITE USER-RECORD
042800         INVALID KEY
042900             MOVE "REWRITE ERROR ON USERMAST" TO ERROR-MESSAGE
043000             MOVE "N" TO TRANSACTION-VALID-SWITCH
043100             GO TO 400-EXIT.
043200     ADD 1 TO WC-CHANGES-APPLIED.
043300     MOVE "CHANGED" TO ERROR-MESSAGE.
043400 400-EXIT.
043500     EXIT.
043600*
043700 387-UPDATE-USERNAME-TABLE.
043800*
043900*    UPDATES THIS USER'S TABLE ENTRY WITH THE NEW NAME SO LATER
044000*    TRANSACTIONS IN THE SAME RUN SEE IT.
044100     SET UT-IX TO 1.
044200 387-SCAN-FOR-ENTRY.
044300     IF UT-IX > UT-COUNT
044400         GO TO 387-EXIT.
044500     IF UT-USER-ID (UT-IX) = USER-ID
044600         MOVE USER-NAME TO UT-USER-NAME (UT-IX)
044700         GO TO 387-EXIT.
044800     SET UT-IX UP BY 1.
044900     GO TO 387-SCAN-FOR-ENTRY.
045000 387-EXIT.
045100     EXIT.
045200*
045300 420-VALIDATE-AND-APPLY-DEACTIVATE.
045400*
045500     IF NOT MASTER-FOUND
045600         MOVE "USER NOT ON FILE" TO ERROR-MESSAGE
045700         MOVE "N" TO TRANSACTION-VALID-SWITCH
045800         GO TO 420-EXIT.
045900     IF ROLE-IS-ADMIN AND USER-IS-ACTIVE
046000         PERFORM 360-COUNT-ACTIVE-ADMINS
046100         IF WS-ACTIVE-ADMIN-COUNT = 1
046200             MOVE "CANNOT DEACTIVATE LAST ACTIVE ADMIN"
046300                 TO ERROR-MESSAGE
046400             MOVE "N" TO TRANSACTION-VALID-SWITCH
046500             GO TO 420-EXIT.
046600     MOVE "N" TO USER-ACTIVE.
046700     REWRITE USER-RECORD
046800         INVALID KEY
046900             MOVE "REWRITE ERROR ON USERMAST" TO ERROR-MESSAGE
047000             MOVE "N" TO TRANSACTION-VALID-SWITCH
047100             GO TO 420-EXIT.
047200     ADD 1 TO WC-DEACTIVATES-APPLIED.
047300     MOVE "DEACTIVATED" TO ERROR-MESSAGE.
047400 420-EXIT.
047500     EXIT.
047600*
047700 440-VALIDATE-AND-APPLY-DELETE.
047800*
047900     IF NOT MASTER-FOUND
048000         MOVE "USER NOT ON FILE" TO ERROR-MESSAGE
048100         MOVE "N" TO TRANSACTION-VALID-SWITCH
048200         GO TO 440-EXIT.
048300     IF ROLE-IS-ADMIN AND USER-IS-ACTIVE
048400         PERFORM 360-COUNT-ACTIVE-ADMINS
048500         IF WS-ACTIVE-ADMIN-COUNT = 1
048600             MOVE "CANNOT DELETE LAST ACTIVE ADMIN"
048700                 TO ERROR-MESSAGE
048800             MOVE "N" TO TRANSACTION-VALID-SWITCH
048900             GO TO 440-EXIT.
049000     DELETE USERMAST
049100         INVALID KEY
049200             MOVE "DELETE ERROR ON USERMAST" TO ERROR-MESSAGE
049300             MOVE "N" TO TRANSACTION-VALID-SWITCH
049400             GO TO 440-EXIT.
049500     PERFORM 395-REMOVE-USERNAME-TABLE-ENTRY THRU 395-EXIT.
049600     ADD 1 TO WC-DELETES-APPLIED.
049700     MOVE "DELETED" TO ERROR-MESSAGE.
049800 440-EXIT.
049900     EXIT.
050000*
050100 395-REMOVE-USERNAME-TABLE-ENTRY.
050200*
050300*    BLANKS THE DELETED USER'S TABLE ENTRY SO THE NAME IS FREE
050400*    FOR A LATER ADD TO CLAIM WITHIN THE SAME RUN.
050500     SET UT-IX TO 1.
050600 396-REMOVE-ONE-ENTRY.
050700     IF UT-IX > UT-COUNT
050800         GO TO 395-EXIT.
050900     IF UT-USER-ID (UT-IX) = USER-ID
051000         MOVE SPACE TO UT-USER-NAME (UT-IX)
051100         GO TO 395-EXIT.
051200     SET UT-IX UP BY 1.
051300     GO TO 396-REMOVE-ONE-ENTRY.
051400 395-EXIT.
051500     EXIT.
051600*
051700 390-WRITE-AUDIT-LINE.
051800*
051900     IF LINE-COUNT > LINES-ON-PAGE
052000         PERFORM 710-PRINT-HEADING-LINES.
052100     EVALUATE TRUE
052200         WHEN MT-IS-ADD
052300             MOVE "ADD " TO DL-TRANS-CODE
052400         WHEN MT-IS-CHANGE
052500             MOVE "CHG " TO DL-TRANS-CODE
052600         WHEN MT-IS-DEACTIVATE
052700             MOVE "DEAC" TO DL-TRANS-CODE
052800         WHEN MT-IS-DELETE
052900             MOVE "DEL " TO DL-TRANS-CODE
053000         WHEN OTHER
053100             MOVE "???" TO DL-TRANS-CODE
053200     END-EVALUATE.
053300     MOVE MT-USER-ID TO DL-USER-ID.
053400     MOVE MT-USER-NAME TO DL-NAME.
053500     MOVE ERROR-MESSAGE TO DL-RESULT.
053600     MOVE DETAIL-LINE TO PRINT-AREA.
053700     MOVE 1 TO SPACE-CONTROL.
053800     PERFORM 790-WRITE-REPORT-LINE.
053900     IF NOT TRANSACTION-VALID
054000         ADD 1 TO WC-TRANS-REJECTED.
054100*
054200 700-WRITE-CONTROL-TOTALS.
054300*
054400     MOVE "TOTAL ADDS APPLIED" TO TL-LABEL.
054500     MOVE WC-ADDS-APPLIED TO TL-COUNT.
054600     MOVE TOTAL-LINE TO PRINT-AREA.
054700     MOVE 2 TO SPACE-CONTROL.
054800     PERFORM 790-WRITE-REPORT-LINE.
054900     MOVE "TOTAL CHANGES APPLIED" TO TL-LABEL.
055000     MOVE WC-CHANGES-APPLIED TO TL-COUNT.
055100     MOVE TOTAL-LINE TO PRINT-AREA.
055200     MOVE 1 TO SPACE-CONTROL.
055300     PERFORM 790-WRITE-REPORT-LINE.
055400     MOVE "TOTAL DEACTIVATES APPLIED" TO TL-LABEL.
055500     MOVE WC-DEACTIVATES-APPLIED TO TL-COUNT.
055600     MOVE TOTAL-LINE TO PRINT-AREA.
055700     MOVE 1 TO SPACE-CONTROL.
055800     PERFORM 790-WRITE-REPORT-LINE.
055900     MOVE "TOTAL DELETES APPLIED" TO TL-LABEL.
056000     MOVE WC-DELETES-APPLIED TO TL-COUNT.
056100     MOVE TOTAL-LINE TO PRINT-AREA.
056200     MOVE 1 TO SPACE-CONTROL.
056300     PERFORM 790-WRITE-REPORT-LINE.
056400     MOVE "TOTAL TRANSACTIONS REJECTED" TO TL-LABEL.
056500     MOVE WC-TRANS-REJECTED TO TL-COUNT.
056600     MOVE TOTAL-LINE TO PRINT-AREA.
056700     MOVE 1 TO SPACE-CONTROL.
056800     PERFORM 790-WRITE-REPORT-LINE.
056900*
057000 710-PRINT-HEADING-LINES.
057100*
057200     ADD 1 TO PAGE-COUNT.
057300     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
057400     MOVE HEADING-LINE-1 TO PRINT-AREA.
057500     WRITE PRINT-AREA AFTER ADVANCING PAGE.
057600     MOVE 1 TO LINE-COUNT.
057700     MOVE HEADING-LINE-2 TO PRINT-AREA.
057800     MOVE 2 TO SPACE-CONTROL.
057900     PERFORM 790-WRITE-REPORT-LINE.
058000*
058100 790-WRITE-REPORT-LINE.
058200*
058300     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
058400     ADD SPACE-CONTROL TO LINE-COUNT.
