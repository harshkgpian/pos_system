000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV2000.
000400 AUTHOR.      R F MICKLE.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 11-12-1998.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*   INV2000  --  PRODUCT MASTER MAINTENANCE                      *
001300*                                                                *
001400*   SEQUENTIAL MATCH-MERGE OF THE OLD PRODUCT MASTER AGAINST A   *
001500*   SORTED FILE OF ADD / CHANGE / DELETE / STOCK-ADJUST          *
001600*   TRANSACTIONS, PRODUCING A NEW PRODUCT MASTER AND A PRINTED   *
001700*   AUDIT LISTING OF EVERY TRANSACTION APPLIED OR REJECTED.      *
001800*                                                                *
001900******************************************************************
002000*   C H A N G E   L O G                                         *
002100******************************************************************
002200* 11-12-1998  RFM  REQ 4472   ORIGINAL PROGRAM FOR PC-POS PROJECT,
002300*                             MODELED ON THE STANDARD OLD/NEW
002400*                             MASTER MAINTENANCE SKELETON.
002500* 03-19-1999  RFM  REQ 4588   ADDED BARCODE UNIQUENESS CHECK ON
002600*                             ADD TRANSACTIONS.
002700* 09-02-1999  RFM  REQ 4730   Y2K -- CONFIRMED NO DATE FIELDS ON
002800*                             THIS FILE, NO CHANGE REQUIRED.
002900* 06-14-2000  DWC  REQ 5005   ADDED STOCK-ADJUST TRANSACTION CODE
003000*                             SEPARATE FROM CHANGE, SO A COUNT
003100*                             CORRECTION DOES NOT REQUIRE A FULL
003200*                             RE-KEY OF THE PRODUCT RECORD.
003300* 08-19-2002  DWC  REQ 5401   STOCK-ADJUST MAY NOT DRIVE ON-HAND
003400*                             QUANTITY BELOW ZERO.
003500* 01-09-2003  LKP  REQ 5512   ADDED AUDIT LISTING PAGE HEADINGS
003600*                             AND RUN-DATE STAMP.
003700* 04-02-2003  LKP  REQ 5520   THE 03-19-1999 BARCODE UNIQUENESS
003800*                             CHECK WAS NEVER ACTUALLY CODED --
003900*                             ADD TRANSACTIONS WERE WRITING
004000*                             DUPLICATE BARCODES TO THE MASTER
004100*                             UNCHECKED.  IMPLEMENTED FOR REAL
004200*                             THIS TIME AGAINST AN IN-MEMORY
004300*                             TABLE LOADED FROM OLDPMST AT THE
004400*                             START OF THE RUN, AND EXTENDED THE
004500*                             SAME CHECK TO CHANGE TRANSACTIONS
004600*                             THAT RE-BARCODE A PRODUCT.
004700* 04-02-2003  LKP  REQ 5521   ADD TRANSACTIONS REJECTED A ZERO
004800*                             PRICE ALONG WITH NEGATIVE PRICES --
004900*                             ONLY NEGATIVE IS ACTUALLY INVALID.
005000*                             CHANGE TRANSACTIONS HAD NO PRICE
005100*                             EDIT AT ALL AND COULD DRIVE
005200*                             PROD-PRICE NEGATIVE; ADDED THE SAME
005300*                             NON-NEGATIVE EDIT THERE.
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS NUMERIC-CHARS IS "0" THRU "9"
006200     UPSI-0 IS DEBUG-SWITCH
006300         ON STATUS IS DEBUG-ON
006400         OFF STATUS IS DEBUG-OFF.
006500*
006600 INPUT-OUTPUT SECTION.
006700*
006800 FILE-CONTROL.
006900*
007000     SELECT MNTTRAN  ASSIGN TO MNTTRAN
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200*
007300     SELECT OLDPMST  ASSIGN TO OLDPMST
007400                     ORGANIZATION IS LINE SEQUENTIAL.
007500*
007600     SELECT NEWPMST  ASSIGN TO NEWPMST
007700                     ORGANIZATION IS LINE SEQUENTIAL
007800                     FILE STATUS IS NEWPMST-FILE-STATUS.
007900*
008000     SELECT PRDAUDIT ASSIGN TO PRDAUDIT
008100                     ORGANIZATION IS LINE SEQUENTIAL.
008200*
008300 DATA DIVISION.
008400*
008500 FILE SECTION.
008600*
008700 FD  MNTTRAN.
008800*
008900 01  PRODUCT-TRANSACTION-RECORD.
009000     05  MT-TRANS-CODE               PIC X(01).
009100         88  MT-IS-ADD                       VALUE "A".
009200         88  MT-IS-CHANGE                    VALUE "C".
009300         88  MT-IS-DELETE                    VALUE "D".
009400         88  MT-IS-STOCK-ADJUST              VALUE "S".
009500     05  MT-PROD-ID                  PIC 9(06).
009600     05  MT-BARCODE                  PIC X(13).
009700     05  MT-NAME                     PIC X(30).
009800     05  MT-PRICE                    PIC S9(6)V99.
009900     05  MT-QTY                      PIC S9(7).
010000     05  MT-ADJUST-QTY               PIC S9(7).
010100     05  FILLER                      PIC X(10).
010200*
010300 FD  OLDPMST.
010400*
010500 COPY CPY-PRDMS.
010600*
010700 FD  NEWPMST.
010800*
010900 01  NEW-PRODUCT-RECORD              PIC X(69).
011000*
011100 FD  PRDAUDIT.
011200*
011300 01  PRINT-AREA                      PIC X(132).
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700 01  SWITCHES.
011800     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X(01) VALUE "N".
011900         88  ALL-RECORDS-PROCESSED             VALUE "Y".
012000     05  NEED-TRANSACTION-SWITCH     PIC X(01)  VALUE "Y".
012100         88  NEED-TRANSACTION                   VALUE "Y".
012200     05  NEED-MASTER-SWITCH          PIC X(01)  VALUE "Y".
012300         88  NEED-MASTER                        VALUE "Y".
012400     05  WRITE-MASTER-SWITCH         PIC X(01)  VALUE "N".
012500         88  WRITE-MASTER                       VALUE "Y".
012600     05  TRANSACTION-VALID-SWITCH    PIC X(01)  VALUE "Y".
012700         88  TRANSACTION-VALID                  VALUE "Y".
012800     05  WS-PRELOAD-EOF-SWITCH       PIC X(01)  VALUE "N".
012900         88  WS-PRELOAD-EOF                      VALUE "Y".
013000     05  WS-BARCODE-FOUND-SWITCH     PIC X(01)  VALUE "N".
013100         88  WS-BARCODE-ALREADY-USED             VALUE "Y".
013200*
013300 01  FILE-STATUS-FIELDS.
013400     05  NEWPMST-FILE-STATUS         PIC X(02).
013500         88  NEWPMST-SUCCESSFUL              VALUE "00".
013600*
013700 01  ERROR-MESSAGE                   PIC X(40)  VALUE SPACE.
013800*
013900 01  WS-CHECK-EXCLUDE-PROD-ID        PIC 9(06)  VALUE 0.
014200*
014300 01  BARCODE-TABLE-CONTROL.
014400     05  BT-COUNT                    PIC 9(05)  COMP  VALUE 0.
014500*
014600 01  BARCODE-TABLE-AREA.
014700     05  BARCODE-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
014800                 DEPENDING ON BT-COUNT
014900                 INDEXED BY BT-IX.
015000         10  BT-PROD-ID              PIC 9(06).
015100         10  BT-BARCODE              PIC X(13).
015200*
015300 01  RUN-CONTROL-COUNTERS.
015400     05  WC-ADDS-APPLIED             PIC 9(05)  COMP  VALUE 0.
015500     05  WC-CHANGES-APPLIED          PIC 9(05)  COMP  VALUE 0.
015600     05  WC-DELETES-APPLIED          PIC 9(05)  COMP  VALUE 0.
015700     05  WC-ADJUSTS-APPLIED          PIC 9(05)  COMP  VALUE 0.
015800     05  WC-TRANS-REJECTED           PIC 9(05)  COMP  VALUE 0.
015900*
016000 01  PRINT-FIELDS.
016100     05  PAGE-COUNT                  PIC 9(03)  COMP  VALUE 0.
016200     05  LINE-COUNT                  PIC 9(03)  COMP  VALUE 99.
016300     05  LINES-ON-PAGE               PIC 9(03)  COMP  VALUE 55.
016400     05  SPACE-CONTROL               PIC 9(01)  COMP  VALUE 1.
016500*
016600 01  WS-TODAY-DATE-FIELDS.
016700     05  WS-TODAY-CCYYMMDD           PIC 9(08).
016800     05  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
016900         10  WS-TODAY-CCYY           PIC 9(04).
017000         10  WS-TODAY-MM             PIC 9(02).
017100         10  WS-TODAY-DD             PIC 9(02).
017200*
017300 01  HEADING-LINE-1.
017400     05  FILLER                      PIC X(40)  VALUE
017500         "PRODUCT MASTER MAINTENANCE AUDIT LISTING".
017600     05  FILLER                      PIC X(12)  VALUE
017700         "      PAGE: ".
017800     05  HL1-PAGE-NUMBER             PIC ZZZ9.
017900     05  FILLER                      PIC X(76)  VALUE SPACE.
018000*
018100 01  HEADING-LINE-2.
018200     05  FILLER                      PIC X(12)  VALUE "RUN DATE:  ".
018300     05  HL2-CCYY                    PIC 9(04).
018400     05  FILLER                      PIC X(01)  VALUE "-".
018500     05  HL2-MM                      PIC 9(02).
018600     05  FILLER                      PIC X(01)  VALUE "-".
018700     05  HL2-DD                      PIC 9(02).
018800     05  FILLER                      PIC X(108) VALUE SPACE.
018900*
019000 01  HEADING-LINE-3.
019100     05  FILLER                      PIC X(04)  VALUE "CODE".
019200     05  FILLER                      PIC X(04)  VALUE SPACE.
019300     05  FILLER                      PIC X(06)  VALUE "PROD #".
019400     05  FILLER                      PIC X(04)  VALUE SPACE.
019500     05  FILLER                      PIC X(30)  VALUE "PRODUCT NAME".
019600     05  FILLER                      PIC X(04)  VALUE SPACE.
019700     05  FILLER                      PIC X(10)  VALUE "RESULT".
019800     05  FILLER                      PIC X(70)  VALUE SPACE.
019900*
020000 01  DETAIL-LINE.
020100     05  DL-TRANS-CODE               PIC X(04).
020200     05  FILLER                      PIC X(04)  VALUE SPACE.
020300     05  DL-PROD-ID                  PIC 9(06).
020400     05  FILLER                      PIC X(04)  VALUE SPACE.
020500     05  DL-NAME                     PIC X(30).
020600     05  FILLER                      PIC X(04)  VALUE SPACE.
020700     05  DL-RESULT                   PIC X(40).
020800     05  FILLER                      PIC X(34)  VALUE SPACE.
020900*
021000 01  TOTAL-LINE.
021100     05  TL-LABEL                    PIC X(30).
021200     05  FILLER                      PIC X(04)  VALUE SPACE.
021300     05  TL-COUNT                    PIC ZZZ,ZZ9.
021400     05  FILLER                      PIC X(94)  VALUE SPACE.
021500*
021600 PROCEDURE DIVISION.
021700*
021800 000-MAINTAIN-PRODUCT-MASTER.
021900*
022000     PERFORM 100-LOAD-BARCODE-TABLE THRU 100-EXIT.
022100     OPEN INPUT  OLDPMST
022200                 MNTTRAN
022300          OUTPUT NEWPMST
022400                 PRDAUDIT.
022500     PERFORM 120-FORMAT-REPORT-HEADING.
022600     PERFORM 300-MAINTAIN-PRODUCT-RECORD
022700         UNTIL ALL-RECORDS-PROCESSED.
022800     PERFORM 700-WRITE-CONTROL-TOTALS.
022900     CLOSE MNTTRAN
023000           OLDPMST
023100           NEWPMST
023200           PRDAUDIT.
023300     STOP RUN.
023400*
023500 100-LOAD-BARCODE-TABLE.
023600*
023700*    PRELOADS EVERY NON-BLANK BARCODE CURRENTLY ON FILE SO ADD
023800*    AND CHANGE TRANSACTIONS CAN BE CHECKED FOR BARCODE
023900*    UNIQUENESS WITHOUT A RANDOM-ACCESS PRODUCT MASTER.  THE
024000*    TABLE IS KEPT CURRENT AS THE RUN PROGRESSES -- SEE 380, 387
024100*    AND 389.
024200     OPEN INPUT OLDPMST.
024300     MOVE 0 TO BT-COUNT.
024400     MOVE "N" TO WS-PRELOAD-EOF-SWITCH.
024500     PERFORM 110-LOAD-ONE-BARCODE
024600         UNTIL WS-PRELOAD-EOF.
024700     CLOSE OLDPMST.
024800 100-EXIT.
024900     EXIT.
025000*
025100 110-LOAD-ONE-BARCODE.
025200*
025300     READ OLDPMST INTO PRODUCT-RECORD
025400         AT END
025500             MOVE "Y" TO WS-PRELOAD-EOF-SWITCH
025600             GO TO 110-EXIT.
025700     IF PROD-BARCODE NOT = SPACE
025800         ADD 1 TO BT-COUNT
025900         MOVE PROD-ID      TO BT-PROD-ID (BT-COUNT)
026000         MOVE PROD-BARCODE TO BT-BARCODE (BT-COUNT).
026100 110-EXIT.
026200     EXIT.
026300*
026400 120-FORMAT-REPORT-HEADING.
026500*
026600     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
026700     MOVE WS-TODAY-CCYY TO HL2-CCYY.
026800     MOVE WS-TODAY-MM   TO HL2-MM.
026900     MOVE WS-TODAY-DD   TO HL2-DD.
027000     PERFORM 710-PRINT-HEADING-LINES.
027100*
027200 300-MAINTAIN-PRODUCT-RECORD.
027300*
027400     IF NEED-TRANSACTION
027500         PERFORM 310-READ-PRODUCT-TRANSACTION
027600         MOVE "N" TO NEED-TRANSACTION-SWITCH.
027700     IF NEED-MASTER
027800         PERFORM 320-READ-OLD-PRODUCT-MASTER
027900         MOVE "N" TO NEED-MASTER-SWITCH.
028000     PERFORM 330-MATCH-MASTER-TRAN.
028100     IF WRITE-MASTER
028200         PERFORM 340-WRITE-NEW-PRODUCT-MASTER
028300         MOVE "N" TO WRITE-MASTER-SWITCH.
028400*
028500 310-READ-PRODUCT-TRANSACTION.
028600*
028700     READ MNTTRAN INTO PRODUCT-TRANSACTION-RECORD
028800         AT END
028900             MOVE HIGH-VALUE TO MT-PROD-ID.
029000*
029100 320-READ-OLD-PRODUCT-MASTER.
029200*
029300     READ OLDPMST INTO PRODUCT-RECORD
029400         AT END
029500             MOVE HIGH-VALUE TO PROD-ID.
029600*
029700 330-MATCH-MASTER-TRAN.
029800*
029900     IF PROD-ID > MT-PROD-ID
030000         PERFORM 350-PROCESS-HI-MASTER
030100     ELSE
030200     IF PROD-ID < MT-PROD-ID
030300         PERFORM 360-PROCESS-LO-MASTER
030400     ELSE
030500         PERFORM 370-PROCESS-MAST-TRAN-EQUAL.
030600*
030700 340-WRITE-NEW-PRODUCT-MASTER.
030800*
030900     MOVE SPACE TO FILLER-PRODUCT.
031000     MOVE PRODUCT-RECORD TO NEW-PRODUCT-RECORD.
031100     WRITE NEW-PRODUCT-RECORD.
031200     IF NOT NEWPMST-SUCCESSFUL
031300         DISPLAY "WRITE ERROR ON NEWPMST FOR PRODUCT "
031400             PROD-ID
031500         DISPLAY "FILE STATUS CODE IS " NEWPMST-FILE-STATUS
031600         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH.
031700*
031800 350-PROCESS-HI-MASTER.
031900*
032000     IF MT-PROD-ID = HIGH-VALUES
032100         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
032200     ELSE
032300     IF MT-IS-ADD
032400         PERFORM 380-APPLY-ADD-TRANSACTION THRU 380-EXIT
032500     ELSE
032600         MOVE "PRODUCT NOT ON FILE" TO ERROR-MESSAGE
032700         PERFORM 390-WRITE-REJECT-LINE
032800         MOVE "Y" TO NEED-TRANSACTION-SWITCH.
032900*
033000 360-PROCESS-LO-MASTER.
033100*
033200     MOVE PRODUCT-RECORD TO NEW-PRODUCT-RECORD.
033300     MOVE "Y" TO WRITE-MASTER-SWITCH.
033400     MOVE "Y" TO NEED-MASTER-SWITCH.
033500*
033600 370-PROCESS-MAST-TRAN-EQUAL.
033700*
033800     IF PROD-ID = HIGH-VALUES
033900         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
034000     ELSE
034100     IF MT-IS-ADD
034200         MOVE "DUPLICATE PRODUCT NUMBER" TO ERROR-MESSAGE
034300         PERFORM 390-WRITE-REJECT-LINE
034400         MOVE "Y" TO NEED-TRANSACTION-SWITCH
034500     ELSE
034600     IF MT-IS-DELETE
034700         PERFORM 400-APPLY-DELETE-TRANSACTION THRU 400-EXIT
034800     ELSE
034900     IF MT-IS-CHANGE
035000         PERFORM 410-APPLY-CHANGE-TRANSACTION THRU 410-EXIT
035100     ELSE
035200     IF MT-IS-STOCK-ADJUST
035300         PERFORM 420-APPLY-STOCK-ADJUST THRU 420-EXIT
035400     ELSE
035500         MOVE "UNKNOWN TRANSACTION CODE" TO ERROR-MESSAGE
035600         PERFORM 390-WRITE-REJECT-LINE
035700         MOVE "Y" TO NEED-TRANSACTION-SWITCH.
035800*
035900 380-APPLY-ADD-TRANSACTION.
036000*
036100     MOVE "Y" TO TRANSACTION-VALID-SWITCH.
036200     IF MT-NAME = SPACE
036300         MOVE "PRODUCT NAME REQUIRED" TO ERROR-MESSAGE
036400         MOVE "N" TO TRANSACTION-VALID-SWITCH
036500         GO TO 380-EXIT.
036600     IF MT-PRICE < ZERO
036700         MOVE "PRICE MAY NOT BE NEGATIVE" TO ERROR-MESSAGE
036800         MOVE "N" TO TRANSACTION-VALID-SWITCH
036900         GO TO 380-EXIT.
037000     IF MT-QTY < ZERO
037100         MOVE "QUANTITY MAY NOT BE NEGATIVE" TO ERROR-MESSAGE
037200         MOVE "N" TO TRANSACTION-VALID-SWITCH
037300         GO TO 380-EXIT.
037400     IF MT-BARCODE NOT = SPACE
037500         MOVE 0 TO WS-CHECK-EXCLUDE-PROD-ID
037600         PERFORM 385-CHECK-BARCODE-NOT-USED THRU 385-EXIT
037700         IF WS-BARCODE-ALREADY-USED
037800             MOVE "BARCODE ALREADY ASSIGNED TO ANOTHER PRODUCT"
037900                 TO ERROR-MESSAGE
038000             MOVE "N" TO TRANSACTION-VALID-SWITCH
038100             GO TO 380-EXIT.
038200 380-EXIT.
038300     IF NOT TRANSACTION-VALID
038400         PERFORM 390-WRITE-REJECT-LINE
038500         MOVE "Y" TO NEED-TRANSACTION-SWITCH
038600     ELSE
038700         MOVE MT-PROD-ID TO PROD-ID
038800         MOVE MT-BARCODE TO PROD-BARCODE
038900         MOVE MT-NAME TO PROD-NAME
039000         MOVE MT-PRICE TO PROD-PRICE
039100         MOVE MT-QTY TO PROD-QTY
039200         MOVE "Y" TO WRITE-MASTER-SWITCH
039300         MOVE "Y" TO NEED-TRANSACTION-SWITCH
039400         ADD 1 TO WC-ADDS-APPLIED
039500         MOVE "ADDED" TO ERROR-MESSAGE
039600         PERFORM 389-ADD-BARCODE-TABLE-ENTRY THRU 389-EXIT
039700         PERFORM 390-WRITE-REJECT-LINE.
039800*
039900 385-CHECK-BARCODE-NOT-USED.
040000*
040100*    LINEAR SCAN OF THE IN-MEMORY BARCODE TABLE -- REJECTS WHEN
040200*    MT-BARCODE IS ALREADY HELD BY A PRODUCT OTHER THAN
040300*    WS-CHECK-EXCLUDE-PROD-ID (ZERO FOR AN ADD, SINCE AN ADD
040400*    CANNOT YET OWN ANY BARCODE; THE CHANGING PRODUCT'S OWN ID
040500*    FOR A CHANGE, SO IT IS NOT FLAGGED AS A DUPLICATE OF ITSELF).
040600     MOVE "N" TO WS-BARCODE-FOUND-SWITCH.
040700     IF BT-COUNT = 0
040800         GO TO 385-EXIT.
040900     SET BT-IX TO 1.
041000 386-CHECK-ONE-BARCODE.
041100     IF BT-IX > BT-COUNT
041200         GO TO 385-EXIT.
041300     IF BT-BARCODE (BT-IX) = MT-BARCODE
041400             AND BT-PROD-ID (BT-IX) NOT = WS-CHECK-EXCLUDE-PROD-ID
041500         MOVE "Y" TO WS-BARCODE-FOUND-SWITCH
041600         GO TO 385-EXIT.
041700     SET BT-IX UP BY 1.
041800     GO TO 386-CHECK-ONE-BARCODE.
041900 385-EXIT.
042000     EXIT.
042100*
042200 387-UPDATE-BARCODE-TABLE.
042300*
042400*    UPDATES THIS PRODUCT'S TABLE ENTRY WITH ITS NEW BARCODE SO
042500*    LATER TRANSACTIONS IN THE SAME RUN SEE IT.  IF THE PRODUCT
042600*    HAD NO BARCODE WHEN THE TABLE WAS LOADED (SEE 110) IT WILL
042700*    NOT BE IN THE TABLE YET, SO A NEW ENTRY IS ADDED INSTEAD.
042800     IF BT-COUNT = 0
042900         GO TO 388-ADD-BARCODE-TABLE-ENTRY.
043000     SET BT-IX TO 1.
043100 387-SCAN-FOR-ENTRY.
043200     IF BT-IX > BT-COUNT
043300         GO TO 388-ADD-BARCODE-TABLE-ENTRY.
043400     IF BT-PROD-ID (BT-IX) = PROD-ID
043500         MOVE MT-BARCODE TO BT-BARCODE (BT-IX)
043600         GO TO 387-EXIT.
043700     SET BT-IX UP BY 1.
043800     GO TO 387-SCAN-FOR-ENTRY.
043900 388-ADD-BARCODE-TABLE-ENTRY.
044000     ADD 1 TO BT-COUNT.
044100     MOVE PROD-ID      TO BT-PROD-ID (BT-COUNT).
044200     MOVE MT-BARCODE   TO BT-BARCODE (BT-COUNT).
044300 387-EXIT.
044400     EXIT.
044500*
044600 389-ADD-BARCODE-TABLE-ENTRY.
044700*
044800*    RECORDS A NEWLY-ADDED PRODUCT'S BARCODE SO A LATER ADD
044900*    TRANSACTION IN THE SAME RUN CANNOT CLAIM IT TOO.
045000     IF MT-BARCODE = SPACE
045100         GO TO 389-EXIT.
045200     ADD 1 TO BT-COUNT.
045300     MOVE PROD-ID      TO BT-PROD-ID (BT-COUNT).
045400     MOVE PROD-BARCODE TO BT-BARCODE (BT-COUNT).
045500 389-EXIT.
045600     EXIT.
045700*
045800 390-WRITE-REJECT-LINE.
045900*
046000     IF LINE-COUNT > LINES-ON-PAGE
046100         PERFORM 710-PRINT-HEADING-LINES.
046200     IF MT-IS-ADD
046300         MOVE "ADD " TO DL-TRANS-CODE
046400     ELSE
046500     IF MT-IS-CHANGE
046600         MOVE "CHG " TO DL-TRANS-CODE
046700     ELSE
046800     IF MT-IS-DELETE
046900         MOVE "DEL " TO DL-TRANS-CODE
047000     ELSE
047100     IF MT-IS-STOCK-ADJUST
047200         MOVE "ADJ " TO DL-TRANS-CODE
047300     ELSE
047400         MOVE "??? " TO DL-TRANS-CODE.
047500     MOVE MT-PROD-ID TO DL-PROD-ID.
047600     MOVE MT-NAME TO DL-NAME.
047700     MOVE ERROR-MESSAGE TO DL-RESULT.
047800     MOVE DETAIL-LINE TO PRINT-AREA.
047900     MOVE 1 TO SPACE-CONTROL.
048000     PERFORM 790-WRITE-REPORT-LINE.
048100     IF ERROR-MESSAGE NOT = "ADDED" AND NOT = "DELETED"
048200            AND NOT = "CHANGED" AND NOT = "STOCK ADJUSTED"
048300         ADD 1 TO WC-TRANS-REJECTED.
048400*
048500 400-APPLY-DELETE-TRANSACTION.
048600*
048700     PERFORM 395-REMOVE-BARCODE-TABLE-ENTRY THRU 395-EXIT.
048800     MOVE "Y" TO NEED-MASTER-SWITCH.
048900     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
049000     ADD 1 TO WC-DELETES-APPLIED.
049100     MOVE "DELETED" TO ERROR-MESSAGE.
049200     PERFORM 390-WRITE-REJECT-LINE.
049300 400-EXIT.
049400     EXIT.
049500*
049600 395-REMOVE-BARCODE-TABLE-ENTRY.
049700*
049800*    BLANKS THE DELETED PRODUCT'S TABLE ENTRY SO ITS OLD BARCODE,
049900*    IF ANY, IS FREE FOR A LATER ADD OR CHANGE TO CLAIM.
050000     IF BT-COUNT = 0
050100         GO TO 395-EXIT.
050200     SET BT-IX TO 1.
050300 396-REMOVE-ONE-ENTRY.
050400     IF BT-IX > BT-COUNT
050500         GO TO 395-EXIT.
050600     IF BT-PROD-ID (BT-IX) = PROD-ID
050700         MOVE SPACE TO BT-BARCODE (BT-IX)
050800         GO TO 395-EXIT.
050900     SET BT-IX UP BY 1.
051000     GO TO 396-REMOVE-ONE-ENTRY.
051100 395-EXIT.
051200     EXIT.
051300*
051400 410-APPLY-CHANGE-TRANSACTION.
051500*
051600     MOVE "Y" TO TRANSACTION-VALID-SWITCH.
051700     IF MT-PRICE < ZERO
051800         MOVE "PRICE MAY NOT BE NEGATIVE" TO ERROR-MESSAGE
051900         MOVE "N" TO TRANSACTION-VALID-SWITCH
052000         GO TO 410-EXIT.
052100     IF MT-BARCODE NOT = SPACE
052200         MOVE PROD-ID TO WS-CHECK-EXCLUDE-PROD-ID
052300         PERFORM 385-CHECK-BARCODE-NOT-USED THRU 385-EXIT
052400         IF WS-BARCODE-ALREADY-USED
052500             MOVE "BARCODE ALREADY ASSIGNED TO ANOTHER PRODUCT"
052600                 TO ERROR-MESSAGE
052700             MOVE "N" TO TRANSACTION-VALID-SWITCH
052800             GO TO 410-EXIT.
052900     IF MT-NAME NOT = SPACE
053000         MOVE MT-NAME TO PROD-NAME.
053100     IF MT-BARCODE NOT = SPACE
053200         MOVE MT-BARCODE TO PROD-BARCODE
053300         PERFORM 387-UPDATE-BARCODE-TABLE THRU 387-EXIT.
053400     IF MT-PRICE NOT = ZERO
053500         MOVE MT-PRICE TO PROD-PRICE.
053600     MOVE "Y" TO WRITE-MASTER-SWITCH.
053700     ADD 1 TO WC-CHANGES-APPLIED.
053800     MOVE "CHANGED" TO ERROR-MESSAGE.
053900 410-EXIT.
054000     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
054100     PERFORM 390-WRITE-REJECT-LINE.
054200*
054300 420-APPLY-STOCK-ADJUST.
054400*
054500     MOVE "Y" TO TRANSACTION-VALID-SWITCH.
054600     IF PROD-QTY + MT-ADJUST-QTY < ZERO
054700         MOVE "ADJUST WOULD DRIVE STOCK BELOW ZERO"
054800             TO ERROR-MESSAGE
054900         MOVE "N" TO TRANSACTION-VALID-SWITCH
055000         GO TO 420-EXIT.
055100     ADD MT-ADJUST-QTY TO PROD-QTY.
055200     MOVE "Y" TO WRITE-MASTER-SWITCH.
055300     MOVE "STOCK ADJUSTED" TO ERROR-MESSAGE.
055400     ADD 1 TO WC-ADJUSTS-APPLIED.
055500 420-EXIT.
055600     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
055700     PERFORM 390-WRITE-REJECT-LINE.
055800*
055900 700-WRITE-CONTROL-TOTALS.
056000*
056100     MOVE "TOTAL ADDS APPLIED" TO TL-LABEL.
056200     MOVE WC-ADDS-APPLIED TO TL-COUNT.
056300     MOVE TOTAL-LINE TO PRINT-AREA.
056400     MOVE 2 TO SPACE-CONTROL.
056500     PERFORM 790-WRITE-REPORT-LINE.
056600     MOVE "TOTAL CHANGES APPLIED" TO TL-LABEL.
056700     MOVE WC-CHANGES-APPLIED TO TL-COUNT.
056800     MOVE TOTAL-LINE TO PRINT-AREA.
056900     MOVE 1 TO SPACE-CONTROL.
057000     PERFORM 790-WRITE-REPORT-LINE.
057100     MOVE "TOTAL DELETES APPLIED" TO TL-LABEL.
057200     MOVE WC-DELETES-APPLIED TO TL-COUNT.
057300     MOVE TOTAL-LINE TO PRINT-AREA.
057400     MOVE 1 TO SPACE-CONTROL.
057500     PERFORM 790-WRITE-REPORT-LINE.
057600     MOVE "TOTAL STOCK ADJUSTS APPLIED" TO TL-LABEL.
057700     MOVE WC-ADJUSTS-APPLIED TO TL-COUNT.
057800     MOVE TOTAL-LINE TO PRINT-AREA.
057900     MOVE 1 TO SPACE-CONTROL.
058000     PERFORM 790-WRITE-REPORT-LINE.
058100     MOVE "TOTAL TRANSACTIONS REJECTED" TO TL-LABEL.
058200     MOVE WC-TRANS-REJECTED TO TL-COUNT.
058300     MOVE TOTAL-LINE TO PRINT-AREA.
058400     MOVE 1 TO SPACE-CONTROL.
058500     PERFORM 790-WRITE-REPORT-LINE.
058600*
058700 710-PRINT-HEADING-LINES.
058800*
058900     ADD 1 TO PAGE-COUNT.
059000     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
059100     MOVE HEADING-LINE-1 TO PRINT-AREA.
059200     WRITE PRINT-AREA AFTER ADVANCING PAGE.
059300     MOVE 1 TO LINE-COUNT.
059400     MOVE HEADING-LINE-2 TO PRINT-AREA.
059500     MOVE 2 TO SPACE-CONTROL.
059600     PERFORM 790-WRITE-REPORT-LINE.
059700     MOVE HEADING-LINE-3 TO PRINT-AREA.
059800     MOVE 2 TO SPACE-CONTROL.
059900     PERFORM 790-WRITE-REPORT-LINE.
060000*
060100 790-WRITE-REPORT-LINE.
060200*
060300     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
060400     ADD SPACE-CONTROL TO LINE-COUNT.
