000100******************************************************************
000200*   SALIT  --  POSTED SALE LINE-ITEM RECORD LAYOUT               *
000300*   POINT-OF-SALE SYSTEM -- ONE RECORD PER POSTED SALE LINE      *
000400******************************************************************
000500*   WRITTEN BY SAL2000 IN POSTING ORDER, ONE PER LINE OF THE     *
000600*   PARENT SALE-RECORD.  READ BY RPT5000 FOR THE TOP-PRODUCTS    *
000700*   SECTION OF THE DAILY SALES SUMMARY.                          *
000800*------------------------------------------------------------------
000900* 1999-02-02  RFM  REQ 4522   ORIGINAL LAYOUT FOR PC-POS PROJECT.
001000* 2001-11-08  DWC  REQ 5225   CONFIRMED ITEM-UNIT-PRICE IS CAPTURED
001100*                             FROM THE PRODUCT MASTER AT POSTING
001200*                             TIME, NOT FROM THE INBOUND TRANSACTION.
001250* 2003-08-12  LKP  REQ 5643   NAMED THE TRAILING RESERVED GROWTH
001260*                             FILLER AS FILLER-ITEM SO SAL2000 CAN
001270*                             BLANK IT WHEN CLEARING A RECORD AREA
001280*                             BEFORE BUILDING A NEW LINE ITEM.
001300*------------------------------------------------------------------
001400 01  SALE-ITEM-RECORD.
001500     05  ITEM-SALE-ID                PIC 9(06).
001600     05  ITEM-PRODUCT-ID             PIC 9(06).
001700     05  ITEM-QUANTITY               PIC 9(05).
001800     05  ITEM-UNIT-PRICE             PIC S9(6)V99.
001900     05  ITEM-LINE-TOTAL             PIC S9(7)V99.
002000     05  FILLER-ITEM                 PIC X(05).
