000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV3000.
000400 AUTHOR.      D W CRANE.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 06-21-2000.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*   INV3000  --  PRODUCT LISTING AND SEARCH                      *
001300*                                                                *
001400*   SORTS THE PRODUCT MASTER INTO PRODUCT-NAME SEQUENCE TWICE:   *
001500*   ONCE TO PRINT THE LOW-STOCK SECTION (ON-HAND QUANTITY AT OR  *
001600*   BELOW THE REORDER THRESHOLD ON THE CONTROL CARD), AND ONCE   *
001700*   TO PRINT A NAME-ORDERED SEARCH LISTING FILTERED AGAINST A    *
001800*   SEARCH STRING FROM THE SAME CONTROL CARD.                    *
001900*                                                                *
002000******************************************************************
002100*   C H A N G E   L O G                                         *
002200******************************************************************
002300* 06-21-2000  DWC  REQ 5005   ORIGINAL PROGRAM, SPLIT OUT OF
002400*                             INV2000 TO KEEP MAINTENANCE AND
002500*                             REPORTING SEPARATE PER DP STANDARDS
002600*                             MEMO 00-14.
002700* 08-19-2002  DWC  REQ 5401   ADDED SEARCH-QUERY SUBSTRING MATCH
002800*                             AGAINST NAME AND BARCODE.
002900* 01-09-2003  LKP  REQ 5512   DEFAULT REORDER THRESHOLD OF 10 WHEN
003000*                             THE CONTROL CARD OMITS ONE.
003100* 03-11-2003  LKP  REQ 5518   THE 08-19-2002 SUBSTRING MATCH WAS
003200*                             COMPARING THE FULL 30-BYTE QUERY
003300*                             FIELD WITH INSPECT ... FOR ALL AND
003400*                             NEVER FOUND A MATCH SHORTER THAN THE
003500*                             FIELD ITSELF -- BARCODE SEARCH WAS
003600*                             DEAD CODE.  REWRITTEN AS A TRIMMED-
003700*                             LENGTH REFERENCE-MODIFICATION SCAN.
003800*
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-CHARS IS "0" THRU "9"
004600     UPSI-0 IS DEBUG-SWITCH
004700         ON STATUS IS DEBUG-ON
004800         OFF STATUS IS DEBUG-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT PRODMAST ASSIGN TO PRODMAST
005500                     ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700     SELECT SRCHCARD ASSIGN TO SRCHCARD
005800                     ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000     SELECT PRDLIST  ASSIGN TO PRDLIST
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300     SELECT SORTWORK ASSIGN TO SORTWORK.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  PRODMAST.
007000*
007100 COPY CPY-PRDMS.
007200*
007300 FD  SRCHCARD.
007400*
007500 01  SEARCH-CONTROL-CARD.
007600     05  SC-SEARCH-QUERY             PIC X(30).
007700     05  SC-LOW-STOCK-THRESHOLD      PIC 9(05).
007800     05  FILLER                      PIC X(05).
007900*
008000 FD  PRDLIST.
008100*
008200 01  PRINT-AREA                      PIC X(132).
008300*
008400 SD  SORTWORK.
008500*
008600 01  SORT-WORK-AREA.
008700     05  SW-PROD-ID                  PIC 9(06).
008800     05  SW-BARCODE                  PIC X(13).
008900     05  SW-NAME                     PIC X(30).
009000     05  SW-PRICE                    PIC S9(6)V99.
009100     05  SW-QTY                      PIC S9(7).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 01  SWITCHES.
009600     05  PRODMAST-EOF-SWITCH         PIC X(01)  VALUE "N".
009700         88  PRODMAST-EOF                        VALUE "Y".
009800     05  SORTWORK-EOF-SWITCH         PIC X(01)  VALUE "N".
009900         88  SORTWORK-EOF                        VALUE "Y".
010000     05  WS-NAME-SUBSTRING-SWITCH    PIC X(01)  VALUE "N".
010100         88  WS-NAME-SUBSTRING-FOUND             VALUE "Y".
010200     05  WS-BARCODE-SUBSTRING-SWITCH PIC X(01)  VALUE "N".
010300         88  WS-BARCODE-SUBSTRING-FOUND          VALUE "Y".
010400*
010500 01  WS-CONTROL-CARD-FIELDS.
010600     05  WS-SEARCH-QUERY             PIC X(30)  VALUE SPACE.
010700     05  WS-LOW-STOCK-THRESHOLD      PIC 9(05)  VALUE 10.
010800*
010900 01  WS-SEARCH-LENGTH-FIELDS.
011000     05  WS-QUERY-LENGTH             PIC 9(02)  COMP  VALUE 0.
011100     05  WS-SCAN-INDEX               PIC 9(02)  COMP  VALUE 0.
011200     05  WS-MATCH-START              PIC 9(02)  COMP  VALUE 0.
011300     05  WS-MATCH-LIMIT              PIC 9(02)  COMP  VALUE 0.
011400*
011500 01  RUN-CONTROL-COUNTERS.
011600     05  WC-LOW-STOCK-COUNT          PIC 9(05)  COMP  VALUE 0.
011700     05  WC-SEARCH-HIT-COUNT         PIC 9(05)  COMP  VALUE 0.
011800*
011900 01  PRINT-FIELDS.
012000     05  PAGE-COUNT                  PIC 9(03)  COMP  VALUE 0.
012100     05  LINE-COUNT                  PIC 9(03)  COMP  VALUE 99.
012200     05  LINES-ON-PAGE               PIC 9(03)  COMP  VALUE 55.
012300     05  SPACE-CONTROL               PIC 9(01)  COMP  VALUE 1.
012400*
012500 01  WS-TODAY-DATE-FIELDS.
012600     05  WS-TODAY-CCYYMMDD           PIC 9(08).
012700     05  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
012800         10  WS-TODAY-CCYY           PIC 9(04).
012900         10  WS-TODAY-MM             PIC 9(02).
013000         10  WS-TODAY-DD             PIC 9(02).
013100*
013200 01  HEADING-LINE-1.
013300     05  HL1-TITLE                   PIC X(40).
013400     05  FILLER                      PIC X(12)  VALUE
013500         "      PAGE: ".
013600     05  HL1-PAGE-NUMBER             PIC ZZZ9.
013700     05  FILLER                      PIC X(76)  VALUE SPACE.
013800*
013900 01  HEADING-LINE-2.
014000     05  FILLER                      PIC X(12)  VALUE "RUN DATE:  ".
014100     05  HL2-CCYY                    PIC 9(04).
014200     05  FILLER                      PIC X(01)  VALUE "-".
014300     05  HL2-MM                      PIC 9(02).
014400     05  FILLER                      PIC X(01)  VALUE "-".
014500     05  HL2-DD                      PIC 9(02).
014600     05  FILLER                      PIC X(108) VALUE SPACE.
014700*
014800 01  DETAIL-LINE.
014900     05  DL-PROD-ID                  PIC 9(06).
015000     05  FILLER                      PIC X(04)  VALUE SPACE.
015100     05  DL-NAME                     PIC X(30).
015200     05  FILLER                      PIC X(04)  VALUE SPACE.
015300     05  DL-BARCODE                  PIC X(13).
015400     05  FILLER                      PIC X(04)  VALUE SPACE.
015500     05  DL-PRICE                    PIC ZZZ,ZZ9.99.
015600     05  FILLER                      PIC X(04)  VALUE SPACE.
015700     05  DL-QTY                      PIC ZZZ,ZZ9.
015800     05  FILLER                      PIC X(49)  VALUE SPACE.
015900*
016000 01  TOTAL-LINE.
016100     05  TL-LABEL                    PIC X(30).
016200     05  FILLER                      PIC X(04)  VALUE SPACE.
016300     05  TL-COUNT                    PIC ZZZ,ZZ9.
016400     05  FILLER                      PIC X(94)  VALUE SPACE.
016500*
016600 PROCEDURE DIVISION.
016700*
016800 000-LIST-AND-SEARCH-PRODUCTS.
016900*
017000     OPEN OUTPUT PRDLIST.
017100     PERFORM 100-READ-SEARCH-CONTROL-CARD.
017200     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
017300     SORT SORTWORK
017400         ON ASCENDING KEY SW-NAME
017500         INPUT PROCEDURE IS 200-RELEASE-ALL-PRODUCTS
017600         OUTPUT PROCEDURE IS 300-PRINT-LOW-STOCK-SECTION.
017700     SORT SORTWORK
017800         ON ASCENDING KEY SW-NAME
017900         INPUT PROCEDURE IS 200-RELEASE-ALL-PRODUCTS
018000         OUTPUT PROCEDURE IS 400-PRINT-SEARCH-SECTION.
018100     CLOSE PRDLIST.
018200     STOP RUN.
018300*
018400 100-READ-SEARCH-CONTROL-CARD.
018500*
018600     OPEN INPUT SRCHCARD.
018700     READ SRCHCARD INTO SEARCH-CONTROL-CARD
018800         AT END
018900             MOVE SPACE TO SC-SEARCH-QUERY
019000             MOVE 0 TO SC-LOW-STOCK-THRESHOLD.
019100     CLOSE SRCHCARD.
019200     MOVE SC-SEARCH-QUERY TO WS-SEARCH-QUERY.
019300     IF SC-LOW-STOCK-THRESHOLD = 0
019400         MOVE 10 TO WS-LOW-STOCK-THRESHOLD
019500     ELSE
019600         MOVE SC-LOW-STOCK-THRESHOLD TO WS-LOW-STOCK-THRESHOLD.
019700     PERFORM 150-COMPUTE-QUERY-LENGTH THRU 150-EXIT.
019800*
019900 150-COMPUTE-QUERY-LENGTH.
020000*
020100*    THIS COMPILER HAS NO TRIM FUNCTION, SO THE QUERY IS SCANNED
020200*    RIGHT TO LEFT TO FIND ITS LAST NON-BLANK CHARACTER.  A BLANK
020300*    QUERY (LENGTH ZERO) MEANS "LIST EVERYTHING" AND IS HANDLED
020400*    SEPARATELY IN 410.
020500     MOVE 30 TO WS-SCAN-INDEX.
020600     MOVE 0 TO WS-QUERY-LENGTH.
020700 160-COMPUTE-QUERY-LENGTH-LOOP.
020800     IF WS-SCAN-INDEX = 0
020900         GO TO 150-EXIT.
021000     IF WS-SEARCH-QUERY (WS-SCAN-INDEX:1) NOT = SPACE
021100         MOVE WS-SCAN-INDEX TO WS-QUERY-LENGTH
021200         GO TO 150-EXIT.
021300     SUBTRACT 1 FROM WS-SCAN-INDEX.
021400     GO TO 160-COMPUTE-QUERY-LENGTH-LOOP.
021500 150-EXIT.
021600     EXIT.
021700*
021800 200-RELEASE-ALL-PRODUCTS.
021900*
022000     OPEN INPUT PRODMAST.
022100     MOVE "N" TO PRODMAST-EOF-SWITCH.
022200     PERFORM 210-RELEASE-ONE-PRODUCT
022300         UNTIL PRODMAST-EOF.
022400     CLOSE PRODMAST.
022500*
022600 210-RELEASE-ONE-PRODUCT.
022700*
022800     READ PRODMAST INTO PRODUCT-RECORD
022900         AT END
023000             MOVE "Y" TO PRODMAST-EOF-SWITCH
023100             GO TO 210-EXIT.
023200     MOVE PROD-ID      TO SW-PROD-ID.
023300     MOVE PROD-BARCODE TO SW-BARCODE.
023400     MOVE PROD-NAME    TO SW-NAME.
023500     MOVE PROD-PRICE   TO SW-PRICE.
023600     MOVE PROD-QTY     TO SW-QTY.
023700     RELEASE SORT-WORK-AREA.
023800 210-EXIT.
023900     EXIT.
024000*
024100 300-PRINT-LOW-STOCK-SECTION.
024200*
024300     MOVE "LOW STOCK LISTING -- PRODUCT INVENTORY" TO HL1-TITLE.
024400     PERFORM 710-PRINT-HEADING-LINES.
024500     MOVE "N" TO SORTWORK-EOF-SWITCH.
024600     MOVE 0 TO WC-LOW-STOCK-COUNT.
024700     PERFORM 310-PRINT-ONE-LOW-STOCK-LINE
024800         UNTIL SORTWORK-EOF.
024900     MOVE "TOTAL PRODUCTS LOW ON STOCK" TO TL-LABEL.
025000     MOVE WC-LOW-STOCK-COUNT TO TL-COUNT.
025100     MOVE TOTAL-LINE TO PRINT-AREA.
025200     MOVE 2 TO SPACE-CONTROL.
025300     PERFORM 790-WRITE-REPORT-LINE.
025400*
025500 310-PRINT-ONE-LOW-STOCK-LINE.
025600*
025700     RETURN SORTWORK INTO SORT-WORK-AREA
025800         AT END
025900             MOVE "Y" TO SORTWORK-EOF-SWITCH
026000             GO TO 310-EXIT.
026100     IF SW-QTY > WS-LOW-STOCK-THRESHOLD
026200         GO TO 310-EXIT.
026300     IF LINE-COUNT > LINES-ON-PAGE
026400         PERFORM 710-PRINT-HEADING-LINES.
026500     MOVE SW-PROD-ID  TO DL-PROD-ID.
026600     MOVE SW-NAME     TO DL-NAME.
026700     MOVE SW-BARCODE  TO DL-BARCODE.
026800     MOVE SW-PRICE    TO DL-PRICE.
026900     MOVE SW-QTY      TO DL-QTY.
027000     MOVE DETAIL-LINE TO PRINT-AREA.
027100     MOVE 1 TO SPACE-CONTROL.
027200     PERFORM 790-WRITE-REPORT-LINE.
027300     ADD 1 TO WC-LOW-STOCK-COUNT.
027400 310-EXIT.
027500     EXIT.
027600*
027700 400-PRINT-SEARCH-SECTION.
027800*
027900     MOVE "PRODUCT SEARCH LISTING" TO HL1-TITLE.
028000     PERFORM 710-PRINT-HEADING-LINES.
028100     MOVE "N" TO SORTWORK-EOF-SWITCH.
028200     MOVE 0 TO WC-SEARCH-HIT-COUNT.
028300     PERFORM 410-PRINT-ONE-SEARCH-LINE
028400         UNTIL SORTWORK-EOF.
028500     MOVE "TOTAL PRODUCTS MATCHED" TO TL-LABEL.
028600     MOVE WC-SEARCH-HIT-COUNT TO TL-COUNT.
028700     MOVE TOTAL-LINE TO PRINT-AREA.
028800     MOVE 2 TO SPACE-CONTROL.
028900     PERFORM 790-WRITE-REPORT-LINE.
029000*
029100 410-PRINT-ONE-SEARCH-LINE.
029200*
029300     RETURN SORTWORK INTO SORT-WORK-AREA
029400         AT END
029500             MOVE "Y" TO SORTWORK-EOF-SWITCH
029600             GO TO 410-EXIT.
029700     IF WS-SEARCH-QUERY = SPACE
029800         GO TO 450-PRINT-THE-LINE.
029900     PERFORM 420-SEARCH-NAME-FOR-QUERY THRU 420-EXIT.
030000     PERFORM 430-SEARCH-BARCODE-FOR-QUERY THRU 430-EXIT.
030100     IF NOT WS-NAME-SUBSTRING-FOUND AND NOT WS-BARCODE-SUBSTRING-FOUND
030200         GO TO 410-EXIT.
030300 450-PRINT-THE-LINE.
030400     IF LINE-COUNT > LINES-ON-PAGE
030500         PERFORM 710-PRINT-HEADING-LINES.
030600     MOVE SW-PROD-ID  TO DL-PROD-ID.
030700     MOVE SW-NAME     TO DL-NAME.
030800     MOVE SW-BARCODE  TO DL-BARCODE.
030900     MOVE SW-PRICE    TO DL-PRICE.
031000     MOVE SW-QTY      TO DL-QTY.
031100     MOVE DETAIL-LINE TO PRINT-AREA.
031200     MOVE 1 TO SPACE-CONTROL.
031300     PERFORM 790-WRITE-REPORT-LINE.
031400     ADD 1 TO WC-SEARCH-HIT-COUNT.
031500 410-EXIT.
031600     EXIT.
031700*
031800 420-SEARCH-NAME-FOR-QUERY.
031900*
032000*    LENGTH-AWARE SUBSTRING SCAN -- SLIDES THE TRIMMED QUERY
032100*    ACROSS SW-NAME ONE POSITION AT A TIME USING REFERENCE
032200*    MODIFICATION SO THE COMPARE OPERAND NEVER EXCEEDS THE
032300*    QUERY'S OWN TRIMMED LENGTH (SEE 03-11-2003 CHANGE-LOG ENTRY).
032400     MOVE "N" TO WS-NAME-SUBSTRING-SWITCH.
032500     IF WS-QUERY-LENGTH = 0
032600         GO TO 420-EXIT.
032700     COMPUTE WS-MATCH-LIMIT = 31 - WS-QUERY-LENGTH.
032800     MOVE 1 TO WS-MATCH-START.
032900 425-SEARCH-NAME-LOOP.
033000     IF WS-MATCH-START > WS-MATCH-LIMIT
033100         GO TO 420-EXIT.
033200     IF SW-NAME (WS-MATCH-START : WS-QUERY-LENGTH) =
033300             WS-SEARCH-QUERY (1 : WS-QUERY-LENGTH)
033400         MOVE "Y" TO WS-NAME-SUBSTRING-SWITCH
033500         GO TO 420-EXIT.
033600     ADD 1 TO WS-MATCH-START.
033700     GO TO 425-SEARCH-NAME-LOOP.
033800 420-EXIT.
033900     EXIT.
034000*
034100 430-SEARCH-BARCODE-FOR-QUERY.
034200*
034300*    SAME SCAN AS 420 BUT AGAINST THE 13-BYTE BARCODE -- A QUERY
034400*    LONGER THAN THE BARCODE CAN NEVER MATCH IT.
034500     MOVE "N" TO WS-BARCODE-SUBSTRING-SWITCH.
034600     IF WS-QUERY-LENGTH = 0
034700         GO TO 430-EXIT.
034800     IF WS-QUERY-LENGTH > 13
034900         GO TO 430-EXIT.
035000     COMPUTE WS-MATCH-LIMIT = 14 - WS-QUERY-LENGTH.
035100     MOVE 1 TO WS-MATCH-START.
035200 435-SEARCH-BARCODE-LOOP.
035300     IF WS-MATCH-START > WS-MATCH-LIMIT
035400         GO TO 430-EXIT.
035500     IF SW-BARCODE (WS-MATCH-START : WS-QUERY-LENGTH) =
035600             WS-SEARCH-QUERY (1 : WS-QUERY-LENGTH)
035700         MOVE "Y" TO WS-BARCODE-SUBSTRING-SWITCH
035800         GO TO 430-EXIT.
035900     ADD 1 TO WS-MATCH-START.
036000     GO TO 435-SEARCH-BARCODE-LOOP.
036100 430-EXIT.
036200     EXIT.
036300*
036400 710-PRINT-HEADING-LINES.
036500*
036600     ADD 1 TO PAGE-COUNT.
036700     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
036800     MOVE HEADING-LINE-1 TO PRINT-AREA.
036900     WRITE PRINT-AREA AFTER ADVANCING PAGE.
037000     MOVE 1 TO LINE-COUNT.
037100     MOVE HEADING-LINE-2 TO PRINT-AREA.
037200     MOVE 2 TO SPACE-CONTROL.
037300     PERFORM 790-WRITE-REPORT-LINE.
037400*
037500 790-WRITE-REPORT-LINE.
037600*
037700     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
037800     ADD SPACE-CONTROL TO LINE-COUNT.
