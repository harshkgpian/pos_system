000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  SAL2000.
000400 AUTHOR.      R F MICKLE.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 01-08-1999.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*   SAL2000  --  SALES POSTING ENGINE                            *
001300*                                                                *
001400*   READS THE SALE TRANSACTION FILE (ONE RECORD PER LINE ITEM,   *
001500*   SORTED BY TXN-SALE-NO), GROUPS LINES OF THE SAME SALE,       *
001600*   MERGES DUPLICATE PRODUCTS WITHIN A SALE, VALIDATES STOCK     *
001700*   AVAILABILITY, POSTS THE SALE AND ITS LINES, AND DECREMENTS   *
001800*   ON-HAND QUANTITY.  A SALE POSTS ALL-OR-NOTHING.              *
001900*                                                                *
002000******************************************************************
002100*   C H A N G E   L O G                                         *
002200******************************************************************
002300* 01-08-1999  RFM  REQ 4510  ORIGINAL PROGRAM FOR PC-POS PROJECT.
002400* 01-22-1999  RFM  REQ 4510  ADDED MERGE OF DUPLICATE PRODUCT
002500*                            LINES WITHIN ONE SALE.
002600* 09-02-1999  RFM  REQ 4730  Y2K -- TXN-DATE/SALE-DATE CARRIED AS
002700*                            CCYYMMDD THROUGHOUT, NO WINDOWING.
002800* 02-03-2000  DWC  REQ 4902  PRODUCT LOOKUP CONVERTED FROM A
002900*                            SEPARATE INDEXED FILE TO AN IN-
003000*                            MEMORY TABLE LOADED AT START OF RUN,
003100*                            PER DP STANDARDS MEMO 00-14.
003200* 07-30-2001  DWC  REQ 5188  ADDED POSTING CONTROL REPORT WITH
003300*                            REJECT-REASON BREAKDOWN.
003400* 03-04-2002  DWC  REQ 5340  UNIT PRICE NOW CAPTURED FROM THE
003500*                            PRODUCT TABLE AT POST TIME, NEVER
003600*                            FROM THE INBOUND TRANSACTION RECORD.
003700* 04-22-2003  LKP  REQ 5588  VALIDATE POSTING USER IS ACTIVE ON
003800*                            THE USER MASTER BEFORE POSTING.
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-CHARS IS "0" THRU "9"
004700     UPSI-0 IS DEBUG-SWITCH
004800         ON STATUS IS DEBUG-ON
004900         OFF STATUS IS DEBUG-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200*
005300 FILE-CONTROL.
005400*
005500     SELECT PRODMAST ASSIGN TO PRODMAST
005600                     ORGANIZATION IS LINE SEQUENTIAL.
005700*
005800     SELECT USERMAST ASSIGN TO USERMAST
005900                     ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100     SELECT SALETXN  ASSIGN TO SALETXN
006200                     ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400     SELECT SALEDGR  ASSIGN TO SALEDGR
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS IS SALEDGR-FILE-STATUS.
006700*
006800     SELECT SALEITM  ASSIGN TO SALEITM
006900                     ORGANIZATION IS LINE SEQUENTIAL
007000                     FILE STATUS IS SALEITM-FILE-STATUS.
007100*
007200     SELECT NEWPMST  ASSIGN TO NEWPMST
007300                     ORGANIZATION IS LINE SEQUENTIAL
007400                     FILE STATUS IS NEWPMST-FILE-STATUS.
007500*
007600     SELECT POSTRPT  ASSIGN TO POSTRPT
007700                     ORGANIZATION IS LINE SEQUENTIAL.
007800*
007900 DATA DIVISION.
008000*
008100 FILE SECTION.
008200*
008300 FD  PRODMAST.
008400*
008500 COPY CPY-PRDMS.
008600*
008700 FD  USERMAST.
008800*
008900 01  USER-FILE-RECORD.
009000     05  UF-USER-ID                  PIC 9(06).
009100     05  UF-USER-NAME                PIC X(20).
009200     05  UF-USER-PASSWORD            PIC X(20).
009300     05  UF-USER-ROLE                PIC X(10).
009400     05  UF-USER-ACTIVE              PIC X(01).
009500     05  FILLER                      PIC X(05).
009600*
009700 FD  SALETXN.
009800*
009900 COPY CPY-SALTX.
010000*
010100 FD  SALEDGR.
010200*
010300 COPY CPY-SALHD.
010400*
010500 FD  SALEITM.
010600*
010700 COPY CPY-SALIT.
010800*
010900 FD  NEWPMST.
011000*
011100 01  NEW-PRODUCT-RECORD              PIC X(69).
011200*
011300 FD  POSTRPT.
011400*
011500 01  PRINT-AREA                      PIC X(132).
011600*
011700 WORKING-STORAGE SECTION.
011800*
011900 01  SWITCHES.
012000     05  SALETXN-EOF-SWITCH          PIC X(01)  VALUE "N".
012100         88  SALETXN-EOF                        VALUE "Y".
012200     05  FIRST-TRANSACTION-SWITCH    PIC X(01)  VALUE "Y".
012300         88  FIRST-TRANSACTION                  VALUE "Y".
012400     05  PRODUCT-FOUND-SWITCH        PIC X(01)  VALUE "N".
012500         88  PRODUCT-FOUND                      VALUE "Y".
012600     05  USER-FOUND-SWITCH           PIC X(01)  VALUE "N".
012700         88  USER-FOUND                         VALUE "Y".
012800     05  GROUP-VALID-SWITCH          PIC X(01)  VALUE "Y".
012900         88  GROUP-VALID                        VALUE "Y".
013000*
013100 01  FILE-STATUS-FIELDS.
013200     05  SALEDGR-FILE-STATUS         PIC X(02).
013300         88  SALEDGR-SUCCESSFUL              VALUE "00".
013400     05  SALEITM-FILE-STATUS         PIC X(02).
013500         88  SALEITM-SUCCESSFUL              VALUE "00".
013600     05  NEWPMST-FILE-STATUS         PIC X(02).
013700         88  NEWPMST-SUCCESSFUL              VALUE "00".
013800*
013900 01  PRODUCT-TABLE-CONTROL.
014000     05  PT-COUNT                    PIC 9(05)  COMP  VALUE 0.
014100 01  PRODUCT-TABLE-AREA.
014200     05  PRODUCT-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
014300                 DEPENDING ON PT-COUNT
014400                 ASCENDING KEY IS PT-PROD-ID
014500                 INDEXED BY PT-IX.
014600         10  PT-PROD-ID              PIC 9(06).
014700         10  PT-BARCODE              PIC X(13).
014800         10  PT-NAME                 PIC X(30).
014900         10  PT-PRICE                PIC S9(6)V99.
015000         10  PT-QTY                  PIC S9(7).
015100*
015200 01  USER-TABLE-CONTROL.
015300     05  UT-COUNT                    PIC 9(05)  COMP  VALUE 0.
015400 01  USER-TABLE-AREA.
015500     05  USER-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
015600                 DEPENDING ON UT-COUNT
015700                 ASCENDING KEY IS UT-USER-ID
015800                 INDEXED BY UT-IX.
015900         10  UT-USER-ID              PIC 9(06).
016000         10  UT-ACTIVE               PIC X(01).
016100*
016200 01  SALE-LINE-TABLE-CONTROL.
016300     05  SL-COUNT                    PIC 9(03)  COMP  VALUE 0.
016400 01  SALE-LINE-TABLE-AREA.
016500     05  SALE-LINE-ENTRY OCCURS 1 TO 50 TIMES
016600                 DEPENDING ON SL-COUNT
016700                 INDEXED BY SL-IX.
016800         10  SL-PRODUCT-ID           PIC 9(06).
016900         10  SL-QUANTITY             PIC 9(05).
017000         10  SL-UNIT-PRICE           PIC S9(6)V99.
017100         10  SL-LINE-TOTAL           PIC S9(7)V99.
017200*
017300 01  WS-CURRENT-GROUP-FIELDS.
017400     05  WS-CURRENT-SALE-NO          PIC 9(06).
017500     05  WS-SALE-USER-ID             PIC 9(06).
017600     05  WS-SALE-PAY-METHOD          PIC X(04).
017700     05  WS-SALE-DATE                PIC 9(08).
017800     05  WS-SALE-DATE-R  REDEFINES WS-SALE-DATE.
017900         10  WS-SALE-DATE-CCYY       PIC 9(04).
018000         10  WS-SALE-DATE-MM         PIC 9(02).
018100         10  WS-SALE-DATE-DD         PIC 9(02).
018200     05  WS-REJECT-REASON            PIC X(20)  VALUE SPACE.
018300     05  WS-SALE-TOTAL               PIC S9(7)V99.
018400*
018500 01  WS-NEXT-SALE-ID                 PIC 9(06)  VALUE 0.
018600*
018700 01  RUN-CONTROL-COUNTERS.
018800     05  WC-SALES-POSTED             PIC 9(07)  COMP  VALUE 0.
018900     05  WC-SALES-REJECTED           PIC 9(07)  COMP  VALUE 0.
019000     05  WC-REJECT-NO-ITEMS          PIC 9(07)  COMP  VALUE 0.
019100     05  WC-REJECT-NO-USER           PIC 9(07)  COMP  VALUE 0.
019200     05  WC-REJECT-BAD-PRODUCT       PIC 9(07)  COMP  VALUE 0.
019300     05  WC-REJECT-LOW-STOCK         PIC 9(07)  COMP  VALUE 0.
019400     05  WC-REJECT-BAD-PAY-METHOD    PIC 9(07)  COMP  VALUE 0.
019500     05  WC-TOTAL-REVENUE-POSTED     PIC S9(9)V99  VALUE 0.
019600*
019700 01  PRINT-FIELDS.
019800     05  PAGE-COUNT                  PIC 9(03)  COMP  VALUE 0.
019900     05  LINE-COUNT                  PIC 9(03)  COMP  VALUE 99.
020000     05  LINES-ON-PAGE               PIC 9(03)  COMP  VALUE 55.
020100     05  SPACE-CONTROL               PIC 9(01)  COMP  VALUE 1.
020200*
020300 01  WS-TODAY-DATE-FIELDS.
020400     05  WS-TODAY-CCYYMMDD           PIC 9(08).
020500     05  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
020600         10  WS-TODAY-CCYY           PIC 9(04).
020700         10  WS-TODAY-MM             PIC 9(02).
020800         10  WS-TODAY-DD             PIC 9(02).
020900*
021000 01  HEADING-LINE-1.
021100     05  FILLER                      PIC X(40)  VALUE
021200         "POSTING CONTROL REPORT -- SALES ENGINE".
021300     05  FILLER                      PIC X(12)  VALUE
021400         "      PAGE: ".
021500     05  HL1-PAGE-NUMBER             PIC ZZZ9.
021600     05  FILLER                      PIC X(76)  VALUE SPACE.
021700*
021800 01  HEADING-LINE-2.
021900     05  FILLER                      PIC X(12)  VALUE "RUN DATE:  ".
022000     05  HL2-CCYY                    PIC 9(04).
022100     05  FILLER                      PIC X(01)  VALUE "-".
022200     05  HL2-MM                      PIC 9(02).
022300     05  FILLER                      PIC X(01)  VALUE "-".
022400     05  HL2-DD                      PIC 9(02).
022500     05  FILLER                      PIC X(108) VALUE SPACE.
022600*
022700 01  DETAIL-LINE.
022800     05  FILLER                      PIC X(04)  VALUE SPACE.
022900     05  DL-LABEL                    PIC X(30).
023000     05  FILLER                      PIC X(04)  VALUE SPACE.
023100     05  DL-COUNT                    PIC ZZZ,ZZ9.
023200     05  FILLER                      PIC X(94)  VALUE SPACE.
023300*
023400 01  TOTAL-LINE.
023500     05  FILLER                      PIC X(04)  VALUE SPACE.
023600     05  TL-LABEL                    PIC X(30).
023700     05  FILLER                      PIC X(04)  VALUE SPACE.
023800     05  TL-AMOUNT                   PIC ZZ,ZZZ,ZZ9.99-.
023900     05  FILLER                      PIC X(80)  VALUE SPACE.
024000*
024100 PROCEDURE DIVISION.
024200*
024300 000-POST-SALE-TRANSACTIONS.
024400*
024500     PERFORM 100-LOAD-PRODUCT-TABLE THRU 100-EXIT.
024600     PERFORM 110-LOAD-USER-TABLE THRU 110-EXIT.
024700     OPEN INPUT  SALETXN
024800          OUTPUT SALEDGR
024900                 SALEITM
025000                 POSTRPT.
025100     PERFORM 120-FORMAT-REPORT-HEADING.
025200     PERFORM 200-READ-SALE-TRANSACTION.
025300     PERFORM 300-BUILD-SALE-GROUP
025400         WITH TEST AFTER
025500         UNTIL SALETXN-EOF.
025600     CLOSE SALETXN
025700           SALEDGR
025800           SALEITM
025900           POSTRPT.
026000     PERFORM 600-REWRITE-PRODUCT-MASTER.
026100     STOP RUN.
026200*
026300 100-LOAD-PRODUCT-TABLE.
026400*
026500     MOVE 0 TO PT-COUNT.
026600     OPEN INPUT PRODMAST.
026700 105-READ-PRODUCT-MASTER.
026800     READ PRODMAST INTO PRODUCT-RECORD
026900         AT END
027000             GO TO 100-EXIT.
027100     ADD 1 TO PT-COUNT.
027200     MOVE PROD-ID     TO PT-PROD-ID (PT-COUNT).
027300     MOVE PROD-BARCODE TO PT-BARCODE (PT-COUNT).
027400     MOVE PROD-NAME   TO PT-NAME (PT-COUNT).
027500     MOVE PROD-PRICE  TO PT-PRICE (PT-COUNT).
027600     MOVE PROD-QTY    TO PT-QTY (PT-COUNT).
027700     GO TO 105-READ-PRODUCT-MASTER.
027800 100-EXIT.
027900     CLOSE PRODMAST.
028000*
028100 110-LOAD-USER-TABLE.
028200*
028300     MOVE 0 TO UT-COUNT.
028400     OPEN INPUT USERMAST.
028500 115-READ-USER-MASTER.
028600     READ USERMAST INTO USER-FILE-RECORD
028700         AT END
028800             GO TO 110-EXIT.
028900     ADD 1 TO UT-COUNT.
029000     MOVE UF-USER-ID     TO UT-USER-ID (UT-COUNT).
029100     MOVE UF-USER-ACTIVE TO UT-ACTIVE (UT-COUNT).
029200     GO TO 115-READ-USER-MASTER.
029300 110-EXIT.
029400     CLOSE USERMAST.
029500*
029600 120-FORMAT-REPORT-HEADING.
029700*
029800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
029900     MOVE WS-TODAY-CCYY TO HL2-CCYY.
030000     MOVE WS-TODAY-MM   TO HL2-MM.
030100     MOVE WS-TODAY-DD   TO HL2-DD.
030200*
030300 200-READ-SALE-TRANSACTION.
030400*
030500     READ SALETXN INTO SALE-TXN-RECORD
030600         AT END
030700             MOVE "Y" TO SALETXN-EOF-SWITCH.
030800*
030900 250-RESET-GROUP-TABLE.
031000*
031100     MOVE 0 TO SL-COUNT.
031200*
031300 260-ADD-LINE-TO-GROUP.
031400*
031500     SET SL-IX TO 1.
031600     SEARCH SALE-LINE-ENTRY
031700         AT END
031800             ADD 1 TO SL-COUNT
031900             MOVE TXN-PRODUCT-ID TO SL-PRODUCT-ID (SL-COUNT)
032000             MOVE TXN-QUANTITY   TO SL-QUANTITY (SL-COUNT)
032100         WHEN SL-PRODUCT-ID (SL-IX) = TXN-PRODUCT-ID
032200             ADD TXN-QUANTITY TO SL-QUANTITY (SL-IX).
032300 260-EXIT.
032400     EXIT.
032500*
032600 300-BUILD-SALE-GROUP.
032700*
032800     EVALUATE TRUE
032900         WHEN SALETXN-EOF
033000             IF SL-COUNT > 0
033100                 PERFORM 400-VALIDATE-AND-POST-GROUP THRU 400-EXIT
033200             END-IF
033300         WHEN FIRST-TRANSACTION
033400             MOVE "N" TO FIRST-TRANSACTION-SWITCH
033500             MOVE TXN-SALE-NO     TO WS-CURRENT-SALE-NO
033600             MOVE TXN-USER-ID     TO WS-SALE-USER-ID
033700             MOVE TXN-PAY-METHOD  TO WS-SALE-PAY-METHOD
033800             MOVE TXN-DATE        TO WS-SALE-DATE
033900             PERFORM 260-ADD-LINE-TO-GROUP THRU 260-EXIT
034000             PERFORM 200-READ-SALE-TRANSACTION
034100         WHEN TXN-SALE-NO = WS-CURRENT-SALE-NO
034200             PERFORM 260-ADD-LINE-TO-GROUP THRU 260-EXIT
034300             PERFORM 200-READ-SALE-TRANSACTION
034400         WHEN OTHER
034500             PERFORM 400-VALIDATE-AND-POST-GROUP THRU 400-EXIT
034600             PERFORM 250-RESET-GROUP-TABLE
034700             MOVE TXN-SALE-NO     TO WS-CURRENT-SALE-NO
034800             MOVE TXN-USER-ID     TO WS-SALE-USER-ID
034900             MOVE TXN-PAY-METHOD  TO WS-SALE-PAY-METHOD
035000             MOVE TXN-DATE        TO WS-SALE-DATE
035100             PERFORM 260-ADD-LINE-TO-GROUP THRU 260-EXIT
035200             PERFORM 200-READ-SALE-TRANSACTION
035300     END-EVALUATE.
035400*
035500 400-VALIDATE-AND-POST-GROUP.
035600*
035700     MOVE SPACE TO WS-REJECT-REASON.
035800     MOVE "Y" TO GROUP-VALID-SWITCH.
035900     IF SL-COUNT = 0
036000         MOVE "NO ITEMS" TO WS-REJECT-REASON
036100         MOVE "N" TO GROUP-VALID-SWITCH
036200         ADD 1 TO WC-REJECT-NO-ITEMS
036300         GO TO 400-EXIT.
036400     SET UT-IX TO 1.
036500     SET USER-FOUND-SWITCH TO "N".
036600     SEARCH USER-TABLE-ENTRY
036700         AT END
036800             MOVE "N" TO USER-FOUND-SWITCH
036900         WHEN UT-USER-ID (UT-IX) = WS-SALE-USER-ID
037000             IF UT-ACTIVE (UT-IX) = "Y"
037100                 MOVE "Y" TO USER-FOUND-SWITCH
037200             ELSE
037300                 MOVE "N" TO USER-FOUND-SWITCH.
037400     IF NOT USER-FOUND
037500         MOVE "NO VALID USER" TO WS-REJECT-REASON
037600         MOVE "N" TO GROUP-VALID-SWITCH
037700         ADD 1 TO WC-REJECT-NO-USER
037800         GO TO 400-EXIT.
037900     IF WS-SALE-PAY-METHOD NOT = "CASH" AND NOT = "CARD"
038000         MOVE "BAD PAY METHOD" TO WS-REJECT-REASON
038100         MOVE "N" TO GROUP-VALID-SWITCH
038200         ADD 1 TO WC-REJECT-BAD-PAY-METHOD
038300         GO TO 400-EXIT.
038400     PERFORM 420-VALIDATE-SALE-LINES THRU 420-EXIT.
038500     IF NOT GROUP-VALID
038600         GO TO 400-EXIT.
038700     PERFORM 450-POST-SALE-GROUP.
038800 400-EXIT.
038900     IF GROUP-VALID
039000         ADD 1 TO WC-SALES-POSTED
039100     ELSE
039200         ADD 1 TO WC-SALES-REJECTED.
039300*
039400 420-VALIDATE-SALE-LINES.
039500*
039600     SET SL-IX TO 1.
039700 425-VALIDATE-ONE-LINE.
039800     IF SL-IX > SL-COUNT
039900         GO TO 420-EXIT.
040000     SET PT-IX TO 1.
040100     SET PRODUCT-FOUND-SWITCH TO "N".
040200     SEARCH PRODUCT-TABLE-ENTRY
040300         AT END
040400             MOVE "N" TO PRODUCT-FOUND-SWITCH
040500         WHEN PT-PROD-ID (PT-IX) = SL-PRODUCT-ID (SL-IX)
040600             MOVE "Y" TO PRODUCT-FOUND-SWITCH.
040700     IF NOT PRODUCT-FOUND
040800         MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON
040900         MOVE "N" TO GROUP-VALID-SWITCH
041000         ADD 1 TO WC-REJECT-BAD-PRODUCT
041100         GO TO 420-EXIT.
041200     IF PT-QTY (PT-IX) < SL-QUANTITY (SL-IX)
041300         MOVE "INSUFFICIENT STOCK" TO WS-REJECT-REASON
041400         MOVE "N" TO GROUP-VALID-SWITCH
041500         ADD 1 TO WC-REJECT-LOW-STOCK
041600         GO TO 420-EXIT.
041700     MOVE PT-PRICE (PT-IX) TO SL-UNIT-PRICE (SL-IX).
041800     COMPUTE SL-LINE-TOTAL (SL-IX) =
041900         SL-QUANTITY (SL-IX) * SL-UNIT-PRICE (SL-IX).
042000     ADD 1 TO SL-IX.
042100     GO TO 425-VALIDATE-ONE-LINE.
042200 420-EXIT.
042300     EXIT.
042400*
042500 450-POST-SALE-GROUP.
042600*
042700     ADD 1 TO WS-NEXT-SALE-ID.
042800     MOVE 0 TO WS-SALE-TOTAL.
042900     SET SL-IX TO 1.
043000 460-POST-ONE-LINE.
043100     IF SL-IX > SL-COUNT
043200         GO TO 470-WRITE-SALE-HEADER.
043300     ADD SL-LINE-TOTAL (SL-IX) TO WS-SALE-TOTAL.
043400     MOVE WS-NEXT-SALE-ID      TO ITEM-SALE-ID.
043500     MOVE SL-PRODUCT-ID (SL-IX) TO ITEM-PRODUCT-ID.
043600     MOVE SL-QUANTITY (SL-IX)  TO ITEM-QUANTITY.
043700     MOVE SL-UNIT-PRICE (SL-IX) TO ITEM-UNIT-PRICE.
043800     MOVE SL-LINE-TOTAL (SL-IX) TO ITEM-LINE-TOTAL.
043900     MOVE SPACE TO FILLER-ITEM.
044000     WRITE SALE-ITEM-RECORD.
044100     IF NOT SALEITM-SUCCESSFUL
044200         DISPLAY "WRITE ERROR ON SALEITM FOR SALE "
044300             WS-NEXT-SALE-ID
044400         DISPLAY "FILE STATUS CODE IS " SALEITM-FILE-STATUS.
044500     SET PT-IX TO 1.
044600     SEARCH PRODUCT-TABLE-ENTRY
044700         AT END
044800             CONTINUE
044900         WHEN PT-PROD-ID (PT-IX) = SL-PRODUCT-ID (SL-IX)
045000             SUBTRACT SL-QUANTITY (SL-IX) FROM PT-QTY (PT-IX).
045100     ADD 1 TO SL-IX.
045200     GO TO 460-POST-ONE-LINE.
045300 470-WRITE-SALE-HEADER.
045400     MOVE WS-NEXT-SALE-ID     TO SALE-ID.
045500     MOVE WS-SALE-USER-ID     TO SALE-USER-ID.
045600     MOVE WS-SALE-TOTAL       TO SALE-TOTAL.
045700     MOVE WS-SALE-PAY-METHOD  TO SALE-PAY-METHOD.
045800     MOVE WS-SALE-DATE        TO SALE-DATE.
045900     MOVE SPACE TO FILLER-SALE.
046000     WRITE SALE-RECORD.
046100     IF NOT SALEDGR-SUCCESSFUL
046200         DISPLAY "WRITE ERROR ON SALEDGR FOR SALE "
046300             WS-NEXT-SALE-ID
046400         DISPLAY "FILE STATUS CODE IS " SALEDGR-FILE-STATUS.
046500     ADD WS-SALE-TOTAL TO WC-TOTAL-REVENUE-POSTED.
046600*
046700 600-REWRITE-PRODUCT-MASTER.
046800*
046900     OPEN OUTPUT NEWPMST.
047000     SET PT-IX TO 1.
047100 610-WRITE-ONE-PRODUCT.
047200     IF PT-IX > PT-COUNT
047300         GO TO 620-DONE-REWRITE.
047400     MOVE PT-PROD-ID (PT-IX)  TO PROD-ID.
047500     MOVE PT-BARCODE (PT-IX) TO PROD-BARCODE.
047600     MOVE PT-NAME (PT-IX)    TO PROD-NAME.
047700     MOVE PT-PRICE (PT-IX)   TO PROD-PRICE.
047800     MOVE PT-QTY (PT-IX)     TO PROD-QTY.
047900     MOVE SPACE TO FILLER-PRODUCT.
048000     MOVE PRODUCT-RECORD TO NEW-PRODUCT-RECORD.
048100     WRITE NEW-PRODUCT-RECORD.
048200     IF NOT NEWPMST-SUCCESSFUL
048300         DISPLAY "WRITE ERROR ON NEWPMST FOR PRODUCT "
048400             PT-PROD-ID (PT-IX)
048500         DISPLAY "FILE STATUS CODE IS " NEWPMST-FILE-STATUS.
048600     SET PT-IX UP BY 1.
048700     GO TO 610-WRITE-ONE-PRODUCT.
048800 620-DONE-REWRITE.
048900     CLOSE NEWPMST.
049000     PERFORM 700-WRITE-POSTING-CONTROL-REPORT.
049100*
049200 700-WRITE-POSTING-CONTROL-REPORT.
049300*
049400     PERFORM 710-PRINT-HEADING-LINES.
049500     MOVE "SALES POSTED"              TO DL-LABEL.
049600     MOVE WC-SALES-POSTED             TO DL-COUNT.
049700     PERFORM 750-WRITE-DETAIL-LINE.
049800     MOVE "SALES REJECTED"            TO DL-LABEL.
049900     MOVE WC-SALES-REJECTED           TO DL-COUNT.
050000     PERFORM 750-WRITE-DETAIL-LINE.
050100     MOVE "  REASON -- NO ITEMS"       TO DL-LABEL.
050200     MOVE WC-REJECT-NO-ITEMS          TO DL-COUNT.
050300     PERFORM 750-WRITE-DETAIL-LINE.
050400     MOVE "  REASON -- NO VALID USER"  TO DL-LABEL.
050500     MOVE WC-REJECT-NO-USER           TO DL-COUNT.
050600     PERFORM 750-WRITE-DETAIL-LINE.
050700     MOVE "  REASON -- BAD PAY METHOD" TO DL-LABEL.
050800     MOVE WC-REJECT-BAD-PAY-METHOD    TO DL-COUNT.
050900     PERFORM 750-WRITE-DETAIL-LINE.
051000     MOVE "  REASON -- PRODUCT NOT FOUND" TO DL-LABEL.
051100     MOVE WC-REJECT-BAD-PRODUCT       TO DL-COUNT.
051200     PERFORM 750-WRITE-DETAIL-LINE.
051300     MOVE "  REASON -- INSUFFICIENT STOCK" TO DL-LABEL.
051400     MOVE WC-REJECT-LOW-STOCK         TO DL-COUNT.
051500     PERFORM 750-WRITE-DETAIL-LINE.
051600     MOVE "TOTAL REVENUE POSTED"      TO TL-LABEL.
051700     MOVE WC-TOTAL-REVENUE-POSTED     TO TL-AMOUNT.
051800     MOVE TOTAL-LINE TO PRINT-AREA.
051900     MOVE 2 TO SPACE-CONTROL.
052000     PERFORM 790-WRITE-REPORT-LINE.
052100*
052200 710-PRINT-HEADING-LINES.
052300*
052400     ADD 1 TO PAGE-COUNT.
052500     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
052600     MOVE HEADING-LINE-1 TO PRINT-AREA.
052700     WRITE PRINT-AREA AFTER ADVANCING PAGE.
052800     MOVE 1 TO LINE-COUNT.
052900     MOVE HEADING-LINE-2 TO PRINT-AREA.
053000     MOVE 2 TO SPACE-CONTROL.
053100     PERFORM 790-WRITE-REPORT-LINE.
053200*
053300 750-WRITE-DETAIL-LINE.
053400*
053500     MOVE DETAIL-LINE TO PRINT-AREA.
053600     MOVE 1 TO SPACE-CONTROL.
053700     PERFORM 790-WRITE-REPORT-LINE.
053800*
053900 790-WRITE-REPORT-LINE.
054000*
054100     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
054200     ADD SPACE-CONTROL TO LINE-COUNT.
