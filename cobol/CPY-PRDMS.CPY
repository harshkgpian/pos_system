000100******************************************************************
000200*   PRDMS  --  PRODUCT MASTER RECORD LAYOUT                      *
000300*   POINT-OF-SALE SYSTEM -- INVENTORY FILE                       *
000400******************************************************************
000500*   MAINTAINED BY INV2000.  LISTED BY INV3000.  READ BY SAL2000  *
000600*   (STOCK DECREMENT AT POSTING) AND RPT5000 (LOW-STOCK SECTION  *
000700*   AND PRODUCT NAME LOOKUP).  ORDERED BY PROD-ID.               *
000800*------------------------------------------------------------------
000900* 1998-11-11  RFM  REQ 4472   ORIGINAL LAYOUT FOR PC-POS PROJECT.
001000* 1999-03-20  RFM  REQ 4588   ADDED PROD-BARCODE FOR SCANNER PILOT.
001100* 1999-09-02  RFM  REQ 4730   Y2K -- NO DATE FIELDS IN THIS RECORD.
001200* 2002-08-19  DWC  REQ 5401   ADDED UNSIGNED REDEFINITIONS OF
001300*                             PROD-PRICE AND PROD-QTY FOR EDITED
001400*                             LISTING WORK.
001450* 2003-08-12  LKP  REQ 5641   NAMED THE TRAILING RESERVED GROWTH
001460*                             FILLER AS FILLER-PRODUCT SO INV2000
001470*                             CAN BLANK IT WHEN CLEARING A RECORD
001480*                             AREA BEFORE BUILDING A NEW ADD.
001500*------------------------------------------------------------------
001600 01  PRODUCT-RECORD.
001700     05  PROD-ID                     PIC 9(06).
001800     05  PROD-BARCODE                PIC X(13).
001900     05  PROD-BARCODE-R  REDEFINES PROD-BARCODE.
002000         10  PROD-BARCODE-PRESENT    PIC X(01).
002100         10  PROD-BARCODE-REMAINDER  PIC X(12).
002200     05  PROD-NAME                   PIC X(30).
002300     05  PROD-PRICE                  PIC S9(6)V99.
002400     05  PROD-PRICE-UNSIGNED  REDEFINES PROD-PRICE  PIC 9(6)V99.
002500     05  PROD-QTY                    PIC S9(7).
002600     05  PROD-QTY-UNSIGNED    REDEFINES PROD-QTY    PIC 9(7).
002700     05  FILLER-PRODUCT              PIC X(05).
