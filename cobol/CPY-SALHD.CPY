000100******************************************************************
000200*   SALHD  --  POSTED SALES LEDGER HEADER RECORD LAYOUT          *
000300*   POINT-OF-SALE SYSTEM -- ONE RECORD PER POSTED SALE           *
000400******************************************************************
000500*   WRITTEN BY SAL2000 IN POSTING (SALE-ID) ORDER.  READ BY      *
000600*   RPT5000, WHICH SORTS IT INTO ASCENDING SALE-DATE ORDER AT    *
000700*   THE START OF THE SUMMARY RUN BEFORE THE DAILY CONTROL BREAK. *
000800*------------------------------------------------------------------
000900* 1999-02-02  RFM  REQ 4522   ORIGINAL LAYOUT FOR PC-POS PROJECT.
001000* 1999-09-02  RFM  REQ 4730   Y2K -- WIDENED SALE-DATE TO CCYYMMDD.
001100* 2000-05-17  DWC  REQ 4960   ADDED SALE-DATE-R BREAKOUT FOR THE
001200*                             DAILY SALES SUMMARY CUTOVER.
001300*   NOTE -- SALE-TOTAL IS KEPT ZONED DISPLAY, NOT PACKED, TO      *
001400*   MATCH ITEM-UNIT-PRICE/ITEM-LINE-TOTAL ON THE ITEM FILE.      *
001450* 2003-08-12  LKP  REQ 5642   NAMED THE TRAILING RESERVED GROWTH
001460*                             FILLER AS FILLER-SALE SO SAL2000
001470*                             CAN BLANK IT WHEN CLEARING A RECORD
001480*                             AREA BEFORE BUILDING A NEW HEADER.
001500*------------------------------------------------------------------
001600 01  SALE-RECORD.
001700     05  SALE-ID                     PIC 9(06).
001800     05  SALE-USER-ID                PIC 9(06).
001900     05  SALE-TOTAL                  PIC S9(7)V99.
002000     05  SALE-PAY-METHOD             PIC X(04).
002100         88  SALE-PAY-IS-CASH                VALUE "CASH".
002200         88  SALE-PAY-IS-CARD                VALUE "CARD".
002300     05  SALE-DATE                   PIC 9(08).
002400     05  SALE-DATE-R  REDEFINES SALE-DATE.
002500         10  SALE-DATE-CCYY          PIC 9(04).
002600         10  SALE-DATE-MM            PIC 9(02).
002700         10  SALE-DATE-DD            PIC 9(02).
002800     05  FILLER-SALE                 PIC X(05).
