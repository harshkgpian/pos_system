000100******************************************************************
000200*   USRMS  --  USER MASTER RECORD LAYOUT                         *
000300*   POINT-OF-SALE SYSTEM -- OPERATOR/USER FILE                   *
000400******************************************************************
000500*   MAINTAINED BY USR2000.  READ BY AUTH1000 (LOGON) AND BY      *
000600*   SAL2000 (POSTING-USER VALIDATION).  ORDERED BY USER-ID.      *
000700*------------------------------------------------------------------
000800* 1998-11-04  RFM  REQ 4471   ORIGINAL LAYOUT FOR PC-POS PROJECT.
000900* 1999-09-02  RFM  REQ 4730   Y2K -- CONFIRMED NO 2-DIGIT YEAR
001000*                             FIELDS IN THIS RECORD, NONE ADDED.
001100* 2001-02-14  DWC  REQ 5190   ADDED USER-ID-R BRANCH/SEQUENCE
001200*                             REDEFINITION FOR MULTI-STORE ROLLOUT.
001300* 2003-06-30  DWC  REQ 5602   RESERVED GROWTH FILLER WIDENED.
001350* 2003-08-12  LKP  REQ 5644   NAMED THE TRAILING RESERVED GROWTH
001360*                             FILLER AS FILLER-USER SO USR2000 CAN
001370*                             BLANK IT WHEN CLEARING A RECORD AREA
001380*                             BEFORE BUILDING A NEW USER.
001400*------------------------------------------------------------------
001500 01  USER-RECORD.
001600     05  USER-ID                     PIC 9(06).
001700     05  USER-ID-R  REDEFINES USER-ID.
001800         10  USER-ID-BRANCH          PIC 9(02).
001900         10  USER-ID-SEQUENCE        PIC 9(04).
002000     05  USER-NAME                   PIC X(20).
002100     05  USER-PASSWORD               PIC X(20).
002200     05  USER-ROLE                   PIC X(10).
002300         88  ROLE-IS-ADMIN                   VALUE "ADMIN     ".
002400         88  ROLE-IS-MANAGER                 VALUE "MANAGER   ".
002500         88  ROLE-IS-CASHIER                 VALUE "CASHIER   ".
002600     05  USER-ACTIVE                 PIC X(01).
002700         88  USER-IS-ACTIVE                  VALUE "Y".
002800         88  USER-IS-DISABLED                VALUE "N".
002900     05  FILLER-USER                 PIC X(05).
