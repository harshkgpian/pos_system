000100******************************************************************
000200*   SALTX  --  SALE TRANSACTION RECORD LAYOUT (INPUT)            *
000300*   POINT-OF-SALE SYSTEM -- INCOMING SALE LINE REQUESTS          *
000400******************************************************************
000500*   ONE RECORD PER LINE ITEM.  RECORDS WITH THE SAME TXN-SALE-NO *
000600*   GROUP INTO ONE SALE.  READ BY SAL2000, SORTED BY TXN-SALE-NO *
000700*   BY THE UPSTREAM REGISTER-CAPTURE JOB BEFORE THIS RUN.        *
000800*------------------------------------------------------------------
000900* 1999-01-08  RFM  REQ 4510   ORIGINAL LAYOUT FOR PC-POS PROJECT.
001000* 1999-09-02  RFM  REQ 4730   Y2K -- WIDENED TXN-DATE TO CCYYMMDD.
001100* 2000-05-17  DWC  REQ 4960   ADDED TXN-DATE-R BREAKOUT FOR THE
001200*                             DAILY SALES SUMMARY CUTOVER.
001300*------------------------------------------------------------------
001400 01  SALE-TXN-RECORD.
001500     05  TXN-SALE-NO                 PIC 9(06).
001600     05  TXN-USER-ID                 PIC 9(06).
001700     05  TXN-PRODUCT-ID              PIC 9(06).
001800     05  TXN-QUANTITY                PIC 9(05).
001900     05  TXN-PAY-METHOD              PIC X(04).
002000         88  TXN-PAY-IS-CASH                 VALUE "CASH".
002100         88  TXN-PAY-IS-CARD                 VALUE "CARD".
002200     05  TXN-DATE                    PIC 9(08).
002300     05  TXN-DATE-R  REDEFINES TXN-DATE.
002400         10  TXN-DATE-CCYY           PIC 9(04).
002500         10  TXN-DATE-MM             PIC 9(02).
002600         10  TXN-DATE-DD             PIC 9(02).
002700     05  FILLER                      PIC X(05).
