000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  AUTH1000.
000400 AUTHOR.      R F MICKLE.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 11-04-1998.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*   AUTH1000  --  OPERATOR LOGON / PERMISSION DERIVATION         *
001300*                                                                *
001400*   READS A FILE OF LOGON REQUESTS (USER NAME, PASSWORD) AND     *
001500*   THE USER MASTER, AND FOR EACH REQUEST WRITES A SESSION       *
001600*   STATUS RECORD SHOWING ACCEPT/REJECT, THE ROLE, AND THE       *
001700*   PERMISSION FLAGS DERIVED FROM THAT ROLE.  NO PASSWORD        *
001800*   HASHING IS PERFORMED -- STORED CREDENTIAL IS COMPARED        *
001900*   VERBATIM, AS ALWAYS ON THIS FILE.                            *
002000*                                                                *
002100******************************************************************
002200*   C H A N G E   L O G                                         *
002300******************************************************************
002400* 11-04-1998  RFM  REQ 4471  ORIGINAL PROGRAM FOR PC-POS PROJECT.
002500* 11-19-1998  RFM  REQ 4471  ADDED "ENTER BOTH" REJECTION WHEN
002600*                            EITHER THE NAME OR PASSWORD IS
002700*                            BLANK ON THE REQUEST.
002800* 12-02-1998  RFM  REQ 4480  CORRECTED SEQUENTIAL SEARCH TO STOP
002900*                            AT END OF FILE WITHOUT ABENDING ON
003000*                            AN EMPTY USER MASTER.
003100* 02-15-1999  DWC  REQ 4502  ADDED MANAGER ROLE AND MIDDLE TIER
003200*                            OF THE PERMISSION MATRIX.
003300* 09-02-1999  RFM  REQ 4730  Y2K -- CONVERTED WS-TODAY-DATE TO
003400*                            CCYYMMDD, NO 2-DIGIT YEAR REMAINS
003500*                            ANYWHERE IN THIS PROGRAM.
003600* 03-11-2000  DWC  REQ 4902  UNKNOWN ROLE NOW YIELDS AN EMPTY
003700*                            PERMISSION SET INSTEAD OF ABENDING.
003800* 07-30-2001  DWC  REQ 5188  ADDED RUN TOTALS TO THE END-OF-JOB
003900*                            DISPLAY FOR OPERATIONS.
004000* 04-22-2003  LKP  REQ 5588  ADDED SETTINGS-EDIT PERMISSION BIT
004100*                            FOR THE STORE-PARAMETERS PROJECT.
004200* 10-09-2005  LKP  REQ 5940  ADJUSTED COLUMN HEADINGS ON THE
004300*                            SESSION STATUS RECORD FOR THE NEW
004400*                            HELP-DESK REVIEW SCREEN.
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS ALPHA-CHARS IS "A" THRU "Z"
005300     UPSI-0 IS DEBUG-SWITCH
005400         ON STATUS IS DEBUG-ON
005500         OFF STATUS IS DEBUG-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT CREDREQ  ASSIGN TO CREDREQ
006200                     ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400     SELECT USERMAST ASSIGN TO USERMAST
006500                     ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700     SELECT SESSRPT  ASSIGN TO SESSRPT
006800                     ORGANIZATION IS LINE SEQUENTIAL
006900                     FILE STATUS IS SESSRPT-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  CREDREQ.
007600*
007700 01  CREDENTIAL-REQUEST.
007800     05  CR-USER-NAME                PIC X(20).
007900     05  CR-PASSWORD                 PIC X(20).
008000     05  FILLER                      PIC X(05).
008100*
008200 FD  USERMAST.
008300*
008400 COPY CPY-USRMS.
008500*
008600 FD  SESSRPT.
008700*
008800 01  SESSION-STATUS-RECORD.
008900     05  SS-USER-NAME                PIC X(20).
009000     05  SS-RESULT-CODE              PIC X(01).
009100         88  SS-ACCEPTED                     VALUE "A".
009200         88  SS-REJECTED                     VALUE "R".
009300     05  SS-REJECT-REASON            PIC X(20).
009400     05  SS-ROLE                     PIC X(10).
009500     05  SS-PERMISSION-FLAGS.
009600         10  SS-PERM-SALES-VIEW      PIC X(01).
009700         10  SS-PERM-SALES-CREATE    PIC X(01).
009800         10  SS-PERM-INVENTORY-VIEW  PIC X(01).
009900         10  SS-PERM-INVENTORY-EDIT  PIC X(01).
010000         10  SS-PERM-USER-MANAGE     PIC X(01).
010100         10  SS-PERM-SETTINGS-EDIT   PIC X(01).
010200     05  SS-PERMISSION-FLAGS-ALL REDEFINES SS-PERMISSION-FLAGS
010300                                 PIC X(06).
010350     05  FILLER                      PIC X(15).
010400     05  FILLER                      PIC X(10).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 01  SWITCHES.
010900     05  CREDREQ-EOF-SWITCH          PIC X(01)  VALUE "N".
011000         88  CREDREQ-EOF                        VALUE "Y".
011100     05  USERMAST-EOF-SWITCH         PIC X(01)  VALUE "N".
011200         88  USERMAST-EOF                       VALUE "Y".
011300     05  USER-FOUND-SWITCH           PIC X(01)  VALUE "N".
011400         88  USER-FOUND                         VALUE "Y".
011500     05  VALID-CREDENTIAL-SWITCH     PIC X(01)  VALUE "N".
011600         88  VALID-CREDENTIAL                   VALUE "Y".
011700*
011800 01  FILE-STATUS-FIELDS.
011900     05  SESSRPT-FILE-STATUS         PIC X(02).
012000         88  SESSRPT-SUCCESSFUL              VALUE "00".
012100*
012200 01  WS-TODAY-DATE-FIELDS.
012300     05  WS-TODAY-CCYYMMDD           PIC 9(08).
012400     05  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
012500         10  WS-TODAY-CCYY           PIC 9(04).
012600         10  WS-TODAY-MM             PIC 9(02).
012700         10  WS-TODAY-DD             PIC 9(02).
012800*
012900 01  RUN-CONTROL-COUNTERS.
013000     05  WC-REQUESTS-READ            PIC 9(07)  COMP.
013100     05  WC-SESSIONS-ACCEPTED        PIC 9(07)  COMP.
013200     05  WC-SESSIONS-REJECTED        PIC 9(07)  COMP.
013300*
013400 01  WS-SAVE-FIELDS.
013500     05  WS-REJECT-REASON            PIC X(20)  VALUE SPACE.
013600*
013700 PROCEDURE DIVISION.
013800*
013900 000-AUTHENTICATE-SESSION-REQUESTS.
014000*
014100     OPEN INPUT  CREDREQ
014200          OUTPUT SESSRPT.
014300     PERFORM 100-READ-CREDENTIAL-REQUEST.
014400     PERFORM 200-PROCESS-ONE-REQUEST
014500         UNTIL CREDREQ-EOF.
014600     CLOSE CREDREQ
014700           SESSRPT.
014800     DISPLAY "AUTH1000 -- REQUESTS READ    " WC-REQUESTS-READ.
014900     DISPLAY "AUTH1000 -- SESSIONS ACCEPTED " WC-SESSIONS-ACCEPTED.
015000     DISPLAY "AUTH1000 -- SESSIONS REJECTED " WC-SESSIONS-REJECTED.
015100     STOP RUN.
015200*
015300 100-READ-CREDENTIAL-REQUEST.
015400*
015500     READ CREDREQ INTO CREDENTIAL-REQUEST
015600         AT END
015700             MOVE "Y" TO CREDREQ-EOF-SWITCH.
015800     IF NOT CREDREQ-EOF
015900         ADD 1 TO WC-REQUESTS-READ.
016000*
016100 200-PROCESS-ONE-REQUEST.
016200*
016300     MOVE SPACE TO SESSION-STATUS-RECORD.
016400     MOVE CR-USER-NAME TO SS-USER-NAME.
016500     PERFORM 300-VALIDATE-CREDENTIALS THRU 300-EXIT.
016600     IF VALID-CREDENTIAL
016700         PERFORM 400-DERIVE-PERMISSION-SET
016800         SET SS-ACCEPTED TO TRUE
016900         ADD 1 TO WC-SESSIONS-ACCEPTED
017000     ELSE
017100         SET SS-REJECTED TO TRUE
017200         MOVE WS-REJECT-REASON TO SS-REJECT-REASON
017300         ADD 1 TO WC-SESSIONS-REJECTED.
017400     PERFORM 500-WRITE-SESSION-STATUS.
017500     PERFORM 100-READ-CREDENTIAL-REQUEST.
017600*
017700 300-VALIDATE-CREDENTIALS.
017800*
017900     MOVE SPACE TO WS-REJECT-REASON.
018000     MOVE "N" TO VALID-CREDENTIAL-SWITCH.
018100     IF CR-USER-NAME = SPACE OR CR-PASSWORD = SPACE
018200         MOVE "ENTER BOTH" TO WS-REJECT-REASON
018300         GO TO 300-EXIT.
018400     PERFORM 310-FIND-USER-BY-NAME THRU 310-EXIT.
018500     IF NOT USER-FOUND
018600         MOVE "INVALID CREDENTIALS" TO WS-REJECT-REASON
018700         GO TO 300-EXIT.
018800     IF NOT USER-IS-ACTIVE
018900         MOVE "ACCOUNT DISABLED" TO WS-REJECT-REASON
019000         GO TO 300-EXIT.
019100     IF USER-PASSWORD NOT = CR-PASSWORD
019200         MOVE "INVALID CREDENTIALS" TO WS-REJECT-REASON
019300         GO TO 300-EXIT.
019400     MOVE "Y" TO VALID-CREDENTIAL-SWITCH.
019500 300-EXIT.
019600     EXIT.
019700*
019800 310-FIND-USER-BY-NAME.
019900*
020000     MOVE "N" TO USER-FOUND-SWITCH.
020100     MOVE "N" TO USERMAST-EOF-SWITCH.
020200     OPEN INPUT USERMAST.
020300 320-SCAN-USER-MASTER.
020400     IF USER-FOUND OR USERMAST-EOF
020500         GO TO 330-CLOSE-USER-MASTER.
020600     READ USERMAST INTO USER-RECORD
020700         AT END
020800             MOVE "Y" TO USERMAST-EOF-SWITCH
020900         NOT AT END
021000             IF USER-NAME = CR-USER-NAME
021100                 MOVE "Y" TO USER-FOUND-SWITCH.
021200     GO TO 320-SCAN-USER-MASTER.
021300 330-CLOSE-USER-MASTER.
021400     CLOSE USERMAST.
021500 310-EXIT.
021600     EXIT.
021700*
021800 400-DERIVE-PERMISSION-SET.
021900*
022000     MOVE USER-ROLE TO SS-ROLE.
022100     MOVE "N" TO SS-PERM-SALES-VIEW
022200                 SS-PERM-SALES-CREATE
022300                 SS-PERM-INVENTORY-VIEW
022400                 SS-PERM-INVENTORY-EDIT
022500                 SS-PERM-USER-MANAGE
022600                 SS-PERM-SETTINGS-EDIT.
022700     IF ROLE-IS-CASHIER OR ROLE-IS-MANAGER OR ROLE-IS-ADMIN
022800         MOVE "Y" TO SS-PERM-SALES-VIEW
022900         MOVE "Y" TO SS-PERM-SALES-CREATE
023000         MOVE "Y" TO SS-PERM-INVENTORY-VIEW.
023100     IF ROLE-IS-MANAGER OR ROLE-IS-ADMIN
023200         MOVE "Y" TO SS-PERM-INVENTORY-EDIT.
023300     IF ROLE-IS-ADMIN
023400         MOVE "Y" TO SS-PERM-USER-MANAGE
023500         MOVE "Y" TO SS-PERM-SETTINGS-EDIT.
023600*
023700 500-WRITE-SESSION-STATUS.
023800*
023900     WRITE SESSION-STATUS-RECORD.
024000     IF NOT SESSRPT-SUCCESSFUL
024100         DISPLAY "WRITE ERROR ON SESSRPT FOR USER "
024200             SS-USER-NAME
024300         DISPLAY "FILE STATUS CODE IS " SESSRPT-FILE-STATUS.
